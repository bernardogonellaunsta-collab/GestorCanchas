000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GCDISPON-COB.
000030 AUTHOR. V. DA SILVEIRA.
000040 INSTALLATION. COMPLEJO DEPORTIVO - SETOR DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 22/08/1991.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SOMENTE PESSOAL DO SETOR DE RESERVAS.
000080*---------------------------------------------------------------*
000090*    EMPRESA         : COMPLEJO DEPORTIVO
000100*    ANALISTA        : V. DA SILVEIRA
000110*    PROGRAMADOR(A)  : V. DA SILVEIRA
000120*    FINALIDADE      : CONSULTA DE DISPONIBILIDADE DE UMA CANCHA
000130*                      EM UMA DATA - LISTA OS HORARIOS LIVRES
000140*                      ENTRE 08:00 E 23:00 EM TURNOS DE 60 MIN
000150*    ARQUIVOS        : CANCHAS.DAT, RESERVAS.DAT, CONTDISP.DAT,
000160*                      GRADEDIS.DAT
000170*-----------------------------------------------------------------
000180*    HISTORICO DE ALTERACOES
000190*-----------------------------------------------------------------
000200*    VRS   DATA        PROGRAMADOR   OS/CHAMADO    DESCRICAO
000210*    1.0   22/08/1991  VDS           OS-0262       IMPLANTACAO -
000220*                                                   CONSULTA DE
000230*                                                   GRADE LIVRE
000240*    1.1   17/01/1998  VDS           OS-0588       TURNO FIXADO
000250*                                                   EM 60 MIN,
000260*                                                   INDEPENDENTE
000270*                                                   DO CADASTRO DE
000280*                                                   HORARIOS
000290*    1.2   09/03/1999  PMQ           Y2K-018       DATA DE CONSULTA
000300*                                                   PASSA A 4
000310*                                                   POSICOES DE
000320*                                                   ANO (CCYYMMDD)
000330*    1.3   03/10/2000  JLC           OS-0651       MENSAGEM DE
000340*                                                   CANCHA INVALIDA
000350*                                                   PASSA A INFORMAR
000360*                                                   O ID DA CANCHA
000370*                                                   PEDIDA NO CARTAO
000380*                                                   DE CONTROLE
000390*    1.4   14/05/2001  JLC           OS-0660       REVISADOS OS
000400*                                                   COMENTARIOS DE
000410*                                                   TODAS AS ROTINAS
000420*                                                   DE CALCULO DE
000430*                                                   MINUTO ABSOLUTO,
000440*                                                   A PEDIDO DA
000450*                                                   AUDITORIA DE
000460*                                                   SISTEMAS (SEM
000470*                                                   ALTERACAO DE
000480*                                                   LOGICA)
000490*    1.5   22/11/2003  WRS           OS-0713       VARREDURA DO
000500*                                                   TURNO (0300-
000510*                                                   VARRE-GRADE)
000520*                                                   PASSOU A SER
000530*                                                   CHAMADA POR
000540*                                                   PERFORM THRU
000550*                                                   UNTIL, NO
000560*                                                   LUGAR DE GO TO
000570*                                                   EM LACO
000580*-----------------------------------------------------------------
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620*    SECAO DE CONFIGURACAO - NENHUMA PARTICULARIDADE DE HARDWARE
000630*    ALEM DO CANAL DE IMPRESSAO E DA CLASSE DE DIGITOS ABAIXO.
000640 SPECIAL-NAMES.
000650*    C01 CONTROLA O AVANCO DE FORMULARIO DO CABECALHO (TOPO DA
000660*    PAGINA) NA IMPRESSAO DA GRADE. CLASS DIGITOS FICA DECLARADA
000670*    POR HABITO DA CASA, AINDA QUE ESTE PROGRAMA NAO A TESTE.
000680     C01 IS TOP-OF-FORM
000690     CLASS DIGITOS IS "0" THRU "9".
000700
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    CANCHAS.DAT - CADASTRO FIXO DE CANCHAS, SOMENTE LEITURA.
000740*    USADO AQUI PARA VALIDAR QUE A CANCHA DO CARTAO DE CONTROLE
000750*    EXISTE ANTES DE MONTAR A GRADE.
000760     SELECT CANCHAS    ASSIGN TO CANCHAS-DAT
000770                        ORGANIZATION IS LINE SEQUENTIAL
000780                        FILE STATUS IS ST-CANCHAS.
000790
000800*    RESERVAS.DAT - MESTRE DE RESERVAS JA POSTADAS PELO GCRESERV.
000810*    AQUI SO INTERESSAM AS RESERVAS DA CANCHA/DATA PEDIDA - O
000820*    RESTO DO ARQUIVO E IGNORADO NA LEITURA (0210-CARREGA-RESERVAS).
000830     SELECT RESERVAS   ASSIGN TO RESERVAS-DAT
000840                        ORGANIZATION IS LINE SEQUENTIAL
000850                        FILE STATUS IS ST-RESERVAS.
000860
000870*    CONTDISP.DAT - CARTAO DE CONTROLE DE UMA LINHA SO, PREPARADO
000880*    PELA OPERACAO ANTES DE RODAR O JOB: CANCHA + DATA A CONSULTAR.
000890     SELECT CONTDISP   ASSIGN TO CONTDISP-DAT
000900                        ORGANIZATION IS LINE SEQUENTIAL
000910                        FILE STATUS IS ST-CONTDISP.
000920
000930*    GRADEDIS.DAT - SAIDA IMPRESSA COM OS HORARIOS LIVRES DA
000940*    CANCHA/DATA PEDIDA, OU A MENSAGEM DE CANCHA INVALIDA.
000950     SELECT GRADEDIS   ASSIGN TO PRINTER
000960                        ORGANIZATION IS LINE SEQUENTIAL
000970                        FILE STATUS IS ST-GRADEDIS.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010
001020*    LAYOUT DO CADASTRO DE CANCHAS (IGUAL AO DO GCRESERV - O
001030*    PROGRAMA NAO USA COPY, CADA UM TEM SUA PROPRIA FD).
001040 FD  CANCHAS
001050     LABEL RECORD STANDARD.
001060 01  REG-CANCHA.
001070*        CHAVE DO CADASTRO - E O CAMPO QUE ESTA CONSULTA LE.
001080     05  ID-CANCHA           PIC 9(05).
001090*        NOME/DEPORTE E PRECO NAO ENTRAM NESTA CONSULTA, SO O ID -
001100*        FICAM NO LAYOUT PARA CASAR COM O CADASTRO REAL.
001110     05  NOME-CANCHA                PIC X(30).
001120     05  DEPORTE             PIC X(20).
001130     05  PRECO-HORA          PIC 9(07)V9(02) COMP-3.
001140     05  FILLER                  PIC X(10).
001150
001160*    LAYOUT DO MESTRE DE RESERVAS. OS CAMPOS DE RATEIO/GRUPO
001170*    (CUSTO-TOTAL, ID-GRUPO-FIJA) NAO INTERESSAM A ESTA
001180*    CONSULTA, MAS O LAYOUT TEM QUE CASAR COM O QUE O GCRESERV GRAVA.
001190 FD  RESERVAS
001200     LABEL RECORD STANDARD.
001210 01  REG-RESERVA.
001220*        NUMERO SEQUENCIAL DA RESERVA - NAO E USADO AQUI, SO
001230*        SERVE PARA CASAR O LAYOUT COM O QUE O GCRESERV GRAVA.
001240     05  ID-RESERVA          PIC 9(07).
001250*        CANCHA E DATA DA RESERVA - COMPARADOS CONTRA O CARTAO DE
001260*        CONTROLE EM 0210-CARREGA-RESERVAS PARA FILTRAR O ESPELHO.
001270     05  ID-CANCHA-RES           PIC 9(05).
001280     05  ID-CLIENTE-RES          PIC 9(05).
001290     05  DATA-INICIO         PIC 9(08).
001300*        QUEBRA DA DATA EM ANO/MES/DIA PARA O CALCULO DE SERIAL
001310*        ABAIXO (SEM FUNCAO INTRINSECA - SO DIVIDE/MULTIPLY/ADD).
001320     05  DATA-INICIO-R REDEFINES DATA-INICIO.
001330         10  ANO-INICIO      PIC 9(04).
001340         10  MES-INICIO      PIC 9(02).
001350         10  DIA-INICIO      PIC 9(02).
001360*        INICIO E DURACAO - A DUPLA QUE VIRA MINUTO ABSOLUTO DE
001370*        INICIO/FIM NO ESPELHO (WS-RSV-INICIO-MIN/WS-RSV-FIM-MIN).
001380     05  HORA-INICIO         PIC 9(04).
001390     05  DURACAO-MIN         PIC 9(04).
001400*        TIPO, CUSTO E GRUPO SAO DO POSTAMENTO ORIGINAL (GCRESERV)
001410*        E DO CANCELAMENTO (GCCANCEL) - ESTA CONSULTA NAO OS USA.
001420     05  TIPO                PIC X(06).
001430     05  CUSTO-TOTAL         PIC 9(07)V9(02) COMP-3.
001440     05  ID-GRUPO-FIJA       PIC 9(07).
001450     05  FILLER                  PIC X(15).
001460
001470*    CARTAO DE CONTROLE - UMA LINHA SO, CANCHA + DATA DA CONSULTA.
001480*    MONTADO PELA OPERACAO A PARTIR DO PEDIDO DO BALCAO DE RESERVAS.
001490 FD  CONTDISP
001500     LABEL RECORD STANDARD.
001510 01  REG-CONTDISP.
001520*        CANCHA A CONSULTAR - TEM QUE EXISTIR EM CANCHAS.DAT OU
001530*        O PROGRAMA ABORTA (0158-FIM-BUSCA-CANCHA).
001540     05  ID-CANCHA-PEDIDA           PIC 9(05).
001550*        DATA A CONSULTAR, FORMATO CCYYMMDD (DESDE A Y2K-018).
001560     05  DATA-CONSULTA       PIC 9(08).
001570*        MESMA QUEBRA DE DATA QUE DATA-INICIO-R ACIMA, USADA
001580*        AO COMPARAR A DATA PEDIDA COM A DATA DE CADA RESERVA LIDA.
001590     05  DATA-CONSULTA-R REDEFINES DATA-CONSULTA.
001600         10  ANO-CONSULTA    PIC 9(04).
001610         10  MES-CONSULTA    PIC 9(02).
001620         10  DIA-CONSULTA    PIC 9(02).
001630     05  FILLER                  PIC X(20).
001640
001650*    SAIDA IMPRESSA - LINHA CRUA DE 80 COLUNAS, O PROPRIO PROGRAMA
001660*    MOVE AS LINHAS DE CABECALHO/DETALHE/MENSAGEM DENTRO DELA.
001670 FD  GRADEDIS
001680     LABEL RECORD OMITTED.
001690 01  REG-GRADEDIS                PIC X(80).
001700
001710 WORKING-STORAGE SECTION.
001720*    CODIGOS DE RETORNO DOS 4 ARQUIVOS - '00' = OK, QUALQUER OUTRA
001730*    COISA E TRATADA COMO ARQUIVO AUSENTE NA ABERTURA.
001740*    ST-CANCHAS   - RETORNO DO OPEN/READ DE CANCHAS.DAT
001750 77  ST-CANCHAS                PIC X(02) VALUE SPACES.
001760*    ST-RESERVAS  - RETORNO DO OPEN/READ DE RESERVAS.DAT
001770 77  ST-RESERVAS               PIC X(02) VALUE SPACES.
001780*    ST-CONTDISP  - RETORNO DO OPEN/READ DO CARTAO DE CONTROLE
001790 77  ST-CONTDISP               PIC X(02) VALUE SPACES.
001800*    ST-GRADEDIS  - RETORNO DO OPEN/WRITE DA IMPRESSAO
001810 77  ST-GRADEDIS               PIC X(02) VALUE SPACES.
001820
001830*    TABELAS EM MEMORIA USADAS PELA VARREDURA DE DISPONIBILIDADE.
001840*    ESPELHO EM MEMORIA DO CADASTRO DE CANCHAS - SO PRECISA DO ID
001850*    PARA VALIDAR O CARTAO DE CONTROLE, POR ISSO A TABELA SO GUARDA
001860*    WS-CAN-ID (NAO NOME/DEPORTE/PRECO, QUE NAO ENTRAM NA CONSULTA).
001870*    LIMITE DE 300 CANCHAS - O MESMO LIMITE USADO NO GCRESERV PARA
001880*    O CADASTRO DE CANCHAS, JA QUE E O MESMO ARQUIVO CANCHAS.DAT.
001890 01  WS-TAB-CANCHAS.
001900     05  WS-CANCHA OCCURS 300 TIMES INDEXED BY WS-IX-CAN.
001910         10  WS-CAN-ID          PIC 9(05).
001920 77  WS-QTD-CANCHAS            PIC 9(04) COMP VALUE ZERO.
001930
001940*    RESERVAS JA EXISTENTES NA CANCHA/DATA PEDIDA (ESPELHO). SO AS
001950*    QUE BATEM COM O CARTAO DE CONTROLE ENTRAM AQUI - O RESTO DO
001960*    MESTRE DE RESERVAS.DAT NUNCA CHEGA A OCUPAR MEMORIA.
001970*    LIMITE DE 100 RESERVAS NUMA SO CANCHA/DATA - BEM MAIS DO QUE
001980*    CABE NUM TURNO DE 08:00 A 23:00, MESMO COM RESERVAS CURTAS.
001990 01  WS-TAB-RESERVAS-DIA.
002000     05  WS-RSV OCCURS 100 TIMES INDEXED BY WS-IX-RSV.
002010         10  WS-RSV-INICIO-MIN  PIC 9(10) COMP.
002020         10  WS-RSV-FIM-MIN     PIC 9(10) COMP.
002030 77  WS-QTD-RSV-DIA            PIC 9(03) COMP VALUE ZERO.
002040
002050*    CANCHA E DATA PEDIDAS, COPIADAS DO CARTAO DE CONTROLE LOGO NA
002060*    ABERTURA (0120-LE-CONTROLE) E USADAS O RESTO DO PROGRAMA.
002070 77  WS-ID-CANCHA-PEDIDA       PIC 9(05) VALUE ZERO.
002080 01  WS-DATA-PEDIDA            PIC 9(08) VALUE ZERO.
002090*    QUEBRA DA DATA PEDIDA EM ANO/MES/DIA - USADA NO CALCULO DO
002100*    SERIAL, TANTO PARA AS RESERVAS EXISTENTES COMO PARA CADA SLOT.
002110 01  WS-DATA-PEDIDA-R REDEFINES WS-DATA-PEDIDA.
002120     05  WS-DP-ANO              PIC 9(04).
002130     05  WS-DP-MES              PIC 9(02).
002140     05  WS-DP-DIA              PIC 9(02).
002150*    LIGADO/DESLIGADO PELA BUSCA DE 0152-BUSCA-CANCHA.
002160 77  WS-CANCHA-ACHADA          PIC X(01) VALUE 'N'.
002170     88  WS-ACHOU-CANCHA       VALUE 'S'.
002180
002190*---------------------------------------------------------------*
002200*    CAMPOS DE CONVERSAO DATA/HORA -> MINUTO ABSOLUTO (REVISTO NA
002210*    OS-0660, 1.4 - COMENTARIO AMPLIADO A PEDIDO DA AUDITORIA)
002220*
002230*    O SERIAL DE DATA E ANO*372 + MES*31 + DIA. O 372 E O 31*12
002240*    (12 MESES DE 31 DIAS CADA, O MAXIMO POSSIVEL), E O 31 E O
002250*    MAXIMO DE DIAS EM UM MES - ISTO GARANTE QUE CADA DATA TEM
002260*    UM NUMERO UNICO E SEMPRE CRESCENTE, MESMO QUE ALGUNS VALORES
002270*    DE SERIAL FIQUEM "PULADOS" (MESES COM MENOS DE 31 DIAS).
002280*    NAO PRECISA SER UM CALENDARIO JULIANO EXATO - SO PRECISA
002290*    PRESERVAR A ORDEM CRONOLOGICA PARA O TESTE DE SOLAPAMENTO.
002300*
002310*    O SERIAL E MULTIPLICADO POR 1440 (MINUTOS EM UM DIA) E SOMADO
002320*    AO MINUTO DO DIA (HH*60+MM), DANDO UM "MINUTO ABSOLUTO" QUE
002330*    CRESCE MONOTONICAMENTE COM O TEMPO - DAI PARA COMPARAR DUAS
002340*    FAIXAS (RESERVA EXISTENTE X SLOT) BASTA COMPARAR NUMEROS.
002350*    NAO HA FUNCAO INTRINSECA ENVOLVIDA - SO DIVIDE/MULTIPLY/ADD,
002360*    COMO NO GCRESERV (MESMA FORMULA, REPETIDA AQUI PORQUE A CASA
002370*    NAO USA COPY).
002380*---------------------------------------------------------------*
002390 77  WS-HH                      PIC 9(02) COMP.
002400 77  WS-MM                      PIC 9(02) COMP.
002410 77  WS-MIN-DO-DIA              PIC 9(04) COMP.
002420 77  WS-SERIAL-DATA             PIC 9(07) COMP.
002430 77  WS-SERIAL-TERMO            PIC 9(07) COMP.
002440
002450*---------------------------------------------------------------*
002460*    VARREDURA DO TURNO (08:00 A 23:00, PASSO FIXO DE 60 MIN - A
002470*    FAIXA E O PASSO SAO CONSTANTES DO PROGRAMA, NAO DO CADASTRO
002480*    DE HORARIOS.DAT - VER NOTA DA OS-0588 NO HISTORICO ACIMA).
002490*
002500*    WS-HORA-SLOT COMECA EM 0800 E VAI SUBINDO DE 100 EM 100 (UM
002510*    HORARIO HHMM, NAO UM CONTADOR DE MINUTOS) ATE CHEGAR A 2300,
002520*    ONDE A VARREDURA PARA (0300-VARRE-GRADE). CADA SLOT TEM
002530*    60 MINUTOS DE DURACAO FIXA - NAO HA SLOT PARCIAL NO FIM DO
002540*    TURNO PORQUE 08:00 A 23:00 DA EXATAMENTE 15 SLOTS CHEIOS.
002550*---------------------------------------------------------------*
002560 77  WS-HORA-SLOT               PIC 9(04) COMP VALUE 0800.
002570 77  WS-SLOT-INICIO-MIN         PIC 9(10) COMP.
002580 77  WS-SLOT-FIM-MIN            PIC 9(10) COMP.
002590*    'S' = SLOT LIVRE (NENHUMA RESERVA SOLAPA), 'N' = OCUPADO.
002600 77  WS-SLOT-LIVRE              PIC X(01) VALUE 'S'.
002610     88  WS-SLOT-ESTA-LIVRE    VALUE 'S'.
002620
002630*    CABECALHO DA GRADE DE DISPONIBILIDADE (2 LINHAS).
002640 01  CABE-DIS1.
002650*        RAZAO SOCIAL, FIXA EM TODA IMPRESSAO DO SETOR DE RESERVAS.
002660     05  FILLER                 PIC X(20) VALUE
002670         'COMPLEJO DEPORTIVO'.
002680*        TITULO DO RELATORIO.
002690     05  FILLER                 PIC X(40) VALUE
002700         'DISPONIBILIDAD DE CANCHA - HORARIOS LIVRES'.
002710     05  FILLER                 PIC X(20) VALUE SPACES.
002720
002730*    SEGUNDA LINHA DO CABECALHO - TITULOS DAS COLUNAS DO DETALHE.
002740 01  CABE-DIS2.
002750*        COLUNA 1 - ID DA CANCHA CONSULTADA (REPETIDO EM TODA LINHA)
002760     05  FILLER                 PIC X(08) VALUE 'CANCHA'.
002770*        COLUNA 2 - DATA CONSULTADA, FORMATO CCYYMMDD
002780     05  FILLER                 PIC X(10) VALUE 'DATA'.
002790*        COLUNA 3 - HORARIO DE INICIO DO TURNO LIVRE, FORMATO HHMM
002800     05  FILLER                 PIC X(08) VALUE 'HORARIO'.
002810     05  FILLER                 PIC X(54) VALUE SPACES.
002820
002830*    LINHA DE DETALHE - UM TURNO LIVRE POR LINHA. A PALAVRA 'LIVRE'
002840*    E FIXA NA LINHA - SO SE IMPRIME QUANDO O SLOT NAO TEM CONFLITO,
002850*    ENTAO NUNCA PRECISA DE UM CAMPO VARIAVEL PARA 'OCUPADO'.
002860 01  DET-DIS.
002870*        REPETE O ID DA CANCHA PEDIDA EM TODA LINHA (PARA O CASO
002880*        DE A GRADE SER ARQUIVADA JUNTO DE OUTRAS CANCHAS).
002890     05  DET-CANCHA             PIC ZZZZ9.
002900     05  FILLER                 PIC X(03) VALUE SPACES.
002910*        DATA PEDIDA, FORMATO CCYYMMDD.
002920     05  DET-DATA                PIC 9(08).
002930     05  FILLER                 PIC X(02) VALUE SPACES.
002940*        INICIO DO TURNO LIVRE, FORMATO HHMM.
002950     05  DET-HORA                PIC 9(04).
002960     05  FILLER                 PIC X(01) VALUE SPACES.
002970     05  FILLER                 PIC X(05) VALUE 'LIVRE'.
002980     05  FILLER                 PIC X(50) VALUE SPACES.
002990
003000*    MENSAGEM DE ABORTO QUANDO A CANCHA DO CARTAO DE CONTROLE NAO
003010*    ESTA NO CADASTRO. O ID PEDIDO E ECOADO DESDE A OS-0651 (1.3)
003020*    PARA A OPERACAO CONFERIR O CARTAO SEM PRECISAR ABRIR O DUMP.
003030 01  MSG-CANCHA-INVALIDA.
003040     05  FILLER                 PIC X(26) VALUE
003050         'CANCHA NAO CADASTRADA - ID'.
003060     05  MSG-ID-CANCHA          PIC ZZZZ9.
003070     05  FILLER                 PIC X(09) VALUE
003080         ' ABORTADA'.
003090     05  FILLER                 PIC X(35) VALUE SPACES.
003100
003110 PROCEDURE DIVISION.
003120*-----------------------------------------------------------------*
003130*    ROTEIRO GERAL DO PROGRAMA (PARA QUEM FOR DAR MANUTENCAO):
003140*       0100 A 0108  - CARGA DO CADASTRO DE CANCHAS EM MEMORIA
003150*       0120         - LEITURA DO CARTAO DE CONTROLE (CANCHA+DATA)
003160*       0150 A 0158  - VALIDACAO DA CANCHA PEDIDA
003170*       0200 A 0230  - CARGA DAS RESERVAS DA CANCHA/DATA EM MEMORIA
003180*       0300 A 0350  - VARREDURA DOS TURNOS DE 60 MIN E IMPRESSAO
003190*    NENHUM PARAGRAFO SAI DESSA ORDEM, SALVO OS DESVIOS DE ERRO
003200*    (CANCHA NAO CADASTRADA, ARQUIVO NAO ENCONTRADO, CARTAO VAZIO)
003210*    QUE VAO DIRETO PARA O STOP RUN MAIS PROXIMO.
003220*-----------------------------------------------------------------*
003230
003240*    ABRE O CADASTRO DE CANCHAS E CARREGA OS IDS EM MEMORIA -
003250*    SO PRECISAMOS SABER SE A CANCHA PEDIDA EXISTE, NAO OS OUTROS
003260*    DADOS DO CADASTRO.
003270 0100-ABRE-CANCHAS.
003280*    ABORTA DE CARA SE O CADASTRO NAO ABRIR - SEM CANCHAS EM
003290*    MEMORIA NAO HA COMO VALIDAR O CARTAO DE CONTROLE.
003300     OPEN INPUT CANCHAS.
003310     IF ST-CANCHAS NOT = '00'
003320        DISPLAY 'GCDISPON - CANCHAS.DAT NAO ENCONTRADO'
003330        STOP RUN.
003340     GO TO 0105-CARREGA-CANCHAS.
003350
003360*    LACO DE CARGA - UM REGISTRO POR VEZ ATE O FIM DO ARQUIVO.
003370 0105-CARREGA-CANCHAS.
003380     READ CANCHAS
003390         AT END
003400             GO TO 0108-FECHA-CANCHAS.
003410*        SO O ID INTERESSA (VER COMENTARIO DA TABELA ACIMA).
003420     ADD 1 TO WS-QTD-CANCHAS.
003430     SET WS-IX-CAN TO WS-QTD-CANCHAS.
003440     MOVE ID-CANCHA TO WS-CAN-ID (WS-IX-CAN).
003450     GO TO 0105-CARREGA-CANCHAS.
003460
003470*    CADASTRO TODO EM MEMORIA - FECHA O ARQUIVO E SEGUE PARA O
003480*    CARTAO DE CONTROLE.
003490 0108-FECHA-CANCHAS.
003500     CLOSE CANCHAS.
003510     GO TO 0120-LE-CONTROLE.
003520
003530*    LE O CARTAO DE CONTROLE (CANCHA + DATA A CONSULTAR). SO TEM
003540*    UM REGISTRO - SE O ARQUIVO VIER VAZIO, NAO HA O QUE CONSULTAR
003550*    E O JOB PARA AQUI MESMO.
003560 0120-LE-CONTROLE.
003570     OPEN INPUT CONTDISP.
003580     IF ST-CONTDISP NOT = '00'
003590        DISPLAY 'GCDISPON - CONTDISP.DAT NAO ENCONTRADO'
003600        STOP RUN.
003610*    SO LE UM REGISTRO - O CARTAO E DE UMA CONSULTA POR RODADA.
003620*    SE VIER VAZIO NAO HA CANCHA/DATA PARA MONTAR GRADE NENHUMA.
003630     READ CONTDISP
003640         AT END
003650             DISPLAY 'GCDISPON - CARTAO DE CONTROLE VAZIO'
003660             CLOSE CONTDISP
003670             STOP RUN.
003680*    GUARDA A CANCHA E A DATA PEDIDAS PARA O RESTO DO PROGRAMA -
003690*    O CARTAO EM SI JA PODE SER FECHADO.
003700*    (A DATA VEM EM CCYYMMDD DESDE A Y2K-018 - VER REDEFINES ABAIXO.)
003710     MOVE ID-CANCHA-PEDIDA     TO WS-ID-CANCHA-PEDIDA.
003720     MOVE DATA-CONSULTA TO WS-DATA-PEDIDA.
003730     CLOSE CONTDISP.
003740     GO TO 0150-VALIDA-CANCHA.
003750
003760*    CONFERE SE A CANCHA DO CARTAO ESTA NO CADASTRO - BUSCA LINEAR
003770*    NA TABELA CARREGADA EM 0105-CARREGA-CANCHAS (SEM INDICE, O
003780*    CADASTRO NAO E GRANDE O BASTANTE PARA JUSTIFICAR OUTRA COISA).
003790*    ATE 300 CANCHAS (LIMITE DE WS-TAB-CANCHAS), A BUSCA LINEAR
003800*    NAO CHEGA A PESAR NO TEMPO DE RODADA DESTE PROGRAMA.
003810 0150-VALIDA-CANCHA.
003820*    REARMA O INDICADOR DE ACHOU/NAO-ACHOU A CADA RODADA (O
003830*    PROGRAMA SO PROCESSA UM CARTAO, MAS O HABITO E MANTIDO).
003840     MOVE 'N' TO WS-CANCHA-ACHADA.
003850     SET WS-IX-CAN TO 1.
003860     GO TO 0152-BUSCA-CANCHA.
003870
003880*    BUSCA LINEAR NA TABELA - PARA NO PRIMEIRO ID QUE CASAR OU
003890*    QUANDO PASSAR DO FIM DA TABELA (NAO ACHOU).
003900 0152-BUSCA-CANCHA.
003910     IF WS-IX-CAN > WS-QTD-CANCHAS
003920        GO TO 0158-FIM-BUSCA-CANCHA.
003930     IF WS-CAN-ID (WS-IX-CAN) = WS-ID-CANCHA-PEDIDA
003940        MOVE 'S' TO WS-CANCHA-ACHADA
003950        GO TO 0158-FIM-BUSCA-CANCHA.
003960     SET WS-IX-CAN UP BY 1.
003970     GO TO 0152-BUSCA-CANCHA.
003980
003990*    SE NAO ACHOU, ESCREVE A MENSAGEM DE CANCHA INVALIDA (COM O ID
004000*    PEDIDO, OS-0651) E ABORTA - NAO FAZ SENTIDO MONTAR GRADE PARA
004010*    UMA CANCHA QUE NAO EXISTE.
004020 0158-FIM-BUSCA-CANCHA.
004030     IF NOT WS-ACHOU-CANCHA
004040*           ECOA O ID PEDIDO NA MENSAGEM (OS-0651 - 1.3).
004050        MOVE WS-ID-CANCHA-PEDIDA TO MSG-ID-CANCHA
004060*           A GRADEDIS AINDA NAO FOI ABERTA NESTE PONTO - SO E
004070*           ABERTA AQUI OU EM 0230-FECHA-RESERVAS, NUNCA NOS DOIS.
004080        OPEN OUTPUT GRADEDIS
004090        WRITE REG-GRADEDIS FROM MSG-CANCHA-INVALIDA
004100              AFTER ADVANCING C01
004110        CLOSE GRADEDIS
004120        STOP RUN.
004130     GO TO 0200-ABRE-RESERVAS.
004140
004150*---------------------------------------------------------------*
004160*    ESPELHA EM MEMORIA SOMENTE AS RESERVAS DA CANCHA/DATA PEDIDA
004170*---------------------------------------------------------------*
004180 0200-ABRE-RESERVAS.
004190*    A ESTA ALTURA JA SABEMOS QUE A CANCHA PEDIDA EXISTE - FALTA
004200*    SABER QUAIS RESERVAS JA OCUPAM ALGUM HORARIO NELA NAQUELE DIA.
004210*    RESERVAS.DAT E O MESMO MESTRE GRAVADO PELO GCRESERV (OPEN
004220*    EXTEND LA, OPEN INPUT AQUI) - QUALQUER MUDANCA NO LAYOUT DE
004230*    REG-RESERVA DO GCRESERV TEM QUE SER REPETIDA AQUI TAMBEM.
004240     OPEN INPUT RESERVAS.
004250     IF ST-RESERVAS NOT = '00'
004260        DISPLAY 'GCDISPON - RESERVAS.DAT NAO ENCONTRADO'
004270        STOP RUN.
004280     GO TO 0210-CARREGA-RESERVAS.
004290
004300*    LE O MESTRE DE RESERVAS DO INICIO AO FIM, DESCARTANDO TUDO O
004310*    QUE NAO FOR DA CANCHA/DATA PEDIDA. O QUE SOBRA E CONVERTIDO
004320*    JA AQUI PARA MINUTO ABSOLUTO (INICIO/FIM), PARA O TESTE DE
004330*    SOLAPAMENTO DE 0310-TESTA-SLOT NAO PRECISAR REFAZER A CONTA.
004340 0210-CARREGA-RESERVAS.
004350     READ RESERVAS
004360         AT END
004370             GO TO 0230-FECHA-RESERVAS.
004380*        CANCHA DIFERENTE - NAO INTERESSA A ESTA CONSULTA.
004390     IF ID-CANCHA-RES NOT = WS-ID-CANCHA-PEDIDA
004400        GO TO 0210-CARREGA-RESERVAS.
004410*        DATA DIFERENTE - TAMBEM NAO INTERESSA.
004420     IF DATA-INICIO NOT = WS-DATA-PEDIDA
004430        GO TO 0210-CARREGA-RESERVAS.
004440*        BATEU CANCHA E DATA - ENTRA NO ESPELHO.
004450     ADD 1 TO WS-QTD-RSV-DIA.
004460     SET WS-IX-RSV TO WS-QTD-RSV-DIA.
004470*        SERIAL DA DATA = ANO*372 + MES*31 + DIA (MONOTONICO).
004480     MULTIPLY WS-DP-ANO BY 372 GIVING WS-SERIAL-DATA.
004490     MULTIPLY WS-DP-MES BY 31 GIVING WS-SERIAL-TERMO.
004500     ADD WS-SERIAL-TERMO TO WS-SERIAL-DATA.
004510     ADD WS-DP-DIA TO WS-SERIAL-DATA.
004520*        HHMM -> MINUTO DO DIA (HH*60+MM).
004530     DIVIDE HORA-INICIO BY 100 GIVING WS-HH REMAINDER WS-MM.
004540     MULTIPLY WS-HH BY 60 GIVING WS-MIN-DO-DIA.
004550     ADD WS-MM TO WS-MIN-DO-DIA.
004560*        MINUTO ABSOLUTO DE INICIO = SERIAL*1440 + MINUTO DO DIA.
004570     MULTIPLY WS-SERIAL-DATA BY 1440
004580              GIVING WS-RSV-INICIO-MIN (WS-IX-RSV).
004590     ADD WS-MIN-DO-DIA TO WS-RSV-INICIO-MIN (WS-IX-RSV).
004600*        FIM = INICIO + DURACAO DA RESERVA EXISTENTE.
004610     ADD DURACAO-MIN TO WS-RSV-INICIO-MIN (WS-IX-RSV)
004620              GIVING WS-RSV-FIM-MIN (WS-IX-RSV).
004630     GO TO 0210-CARREGA-RESERVAS.
004640
004650*    TERMINOU DE ESPELHAR AS RESERVAS DO DIA - FECHA O MESTRE, ABRE
004660*    A IMPRESSAO E COLOCA O TURNO NO PRIMEIRO HORARIO (08:00).
004670 0230-FECHA-RESERVAS.
004680*    FECHA O MESTRE (JA ESPELHADO) E ABRE A IMPRESSAO NO TOPO DA
004690*    FORMA (C01), COM O CABECALHO DE 2 LINHAS.
004700     CLOSE RESERVAS.
004710     OPEN OUTPUT GRADEDIS.
004720     WRITE REG-GRADEDIS FROM CABE-DIS1 AFTER ADVANCING C01.
004730     WRITE REG-GRADEDIS FROM CABE-DIS2 AFTER ADVANCING 2 LINES.
004740*    COMECA A VARREDURA NO PRIMEIRO TURNO DO DIA (08:00) - O
004750*    CABECALHO JA FOI IMPRESSO, SO FALTA PERCORRER OS TURNOS.
004760     MOVE 0800 TO WS-HORA-SLOT.
004770*        TURNO INTEIRO (08:00 A 23:00) E VARRIDO NUM SO BLOCO
004780*        CHAMADO POR PERFORM ... THRU UNTIL (OS-0713) - O TESTE
004790*        DO LIMITE FINAL, QUE ANTES FICAVA NO TOPO DO PARAGRAFO,
004800*        VIROU A CONDICAO DO PROPRIO PERFORM.
004810     PERFORM 0300-VARRE-GRADE THRU 0330-IMPRIME-SLOT
004820        UNTIL WS-HORA-SLOT NOT < 2300.
004830     GO TO 0350-FIM-VARREDURA.
004840
004850*---------------------------------------------------------------*
004860*    VARRE O TURNO DE TRABALHO EM PASSOS FIXOS DE 60 MIN
004870*    (FIXO NO PROGRAMA - NAO CONSULTA HORARIOS.DAT, OS-0588)
004880*---------------------------------------------------------------*
004890 0300-VARRE-GRADE.
004900*    O TURNO TERMINA EM 23:00 - O LIMITE FINAL (EXCLUSIVO, IGUAL
004910*    AO SOLAPA) AGORA E TESTADO PELO PROPRIO PERFORM ... THRU
004920*    UNTIL DE 0230-FECHA-RESERVAS (OS-0713), NAO PRECISA MAIS
004930*    SER CONFERIDO AQUI NA ENTRADA DO PARAGRAFO.
004940*    CONVERTE O INICIO E O FIM DESTE SLOT (60 MIN) PARA MINUTO
004950*    ABSOLUTO, DO MESMO JEITO QUE 0210-CARREGA-RESERVAS FEZ PARA
004960*    AS RESERVAS EXISTENTES - SO ASSIM DA PARA COMPARAR OS DOIS.
004970*        SERIAL DA DATA PEDIDA - NAO MUDA DE UM SLOT PARA O OUTRO,
004980*        MAS E REFEITO AQUI PORQUE A VARIAVEL E COMPARTILHADA COM
004990*        0210-CARREGA-RESERVAS (SEM CAMPO PROPRIO PARA GUARDAR).
005000     MULTIPLY WS-DP-ANO BY 372 GIVING WS-SERIAL-DATA.
005010     MULTIPLY WS-DP-MES BY 31 GIVING WS-SERIAL-TERMO.
005020     ADD WS-SERIAL-TERMO TO WS-SERIAL-DATA.
005030     ADD WS-DP-DIA TO WS-SERIAL-DATA.
005040*        HHMM -> MINUTO DO DIA, AGORA PARA O HORARIO DO SLOT.
005050     DIVIDE WS-HORA-SLOT BY 100 GIVING WS-HH REMAINDER WS-MM.
005060     MULTIPLY WS-HH BY 60 GIVING WS-MIN-DO-DIA.
005070     ADD WS-MM TO WS-MIN-DO-DIA.
005080*        MINUTO ABSOLUTO DE INICIO DO SLOT.
005090     MULTIPLY WS-SERIAL-DATA BY 1440 GIVING WS-SLOT-INICIO-MIN.
005100     ADD WS-MIN-DO-DIA TO WS-SLOT-INICIO-MIN.
005110*    FIM DO SLOT = INICIO + 60 MIN (PASSO FIXO DO TURNO).
005120     ADD 60 TO WS-SLOT-INICIO-MIN GIVING WS-SLOT-FIM-MIN.
005130*    COMECA OTIMISTA - SO FICA OCUPADO SE ALGUMA RESERVA BATER.
005140     MOVE 'S' TO WS-SLOT-LIVRE.
005150     SET WS-IX-RSV TO 1.
005160     GO TO 0310-TESTA-SLOT.
005170
005180*    CONFERE O SLOT CONTRA CADA RESERVA JA EXISTENTE NAQUELA
005190*    CANCHA/DATA. SO HA SOLAPAMENTO SE NENHUMA DAS DUAS FAIXAS
005200*    TERMINA ANTES DA OUTRA COMECAR (LIMITE FINAL EXCLUSIVO, IGUAL
005210*    AO TESTE DO GCRESERV) - NA PRIMEIRA RESERVA QUE BATER, O SLOT
005220*    FICA OCUPADO E A BUSCA PARA (NAO PRECISA OLHAR AS DEMAIS).
005230 0310-TESTA-SLOT.
005240*        JA CONFEREU COM TODAS AS RESERVAS DO DIA E NENHUMA BATEU -
005250*        O SLOT CONTINUA LIVRE (WS-SLOT-LIVRE NAO MUDOU DE 'S').
005260     IF WS-IX-RSV > WS-QTD-RSV-DIA
005270        GO TO 0330-IMPRIME-SLOT.
005280*        SO HA SOLAPAMENTO SE NENHUMA DAS DUAS FAIXAS TERMINA
005290*        ANTES DA OUTRA COMECAR - SE BATER, MARCA OCUPADO E PARA
005300*        (NAO PRECISA CONFERIR AS DEMAIS RESERVAS DAQUELE SLOT).
005310     IF WS-SLOT-FIM-MIN > WS-RSV-INICIO-MIN (WS-IX-RSV)
005320        IF WS-RSV-FIM-MIN (WS-IX-RSV) > WS-SLOT-INICIO-MIN
005330           MOVE 'N' TO WS-SLOT-LIVRE
005340           GO TO 0330-IMPRIME-SLOT.
005350     SET WS-IX-RSV UP BY 1.
005360     GO TO 0310-TESTA-SLOT.
005370
005380*    SE O SLOT FICOU LIVRE, IMPRIME UMA LINHA DE DETALHE. SE NAO
005390*    FICOU, SO AVANCA PARA O PROXIMO SLOT (NAO SE IMPRIME LINHA
005400*    PARA HORARIO OCUPADO - A GRADE LISTA SO OS LIVRES).
005410 0330-IMPRIME-SLOT.
005420     IF WS-SLOT-ESTA-LIVRE
005430        MOVE WS-ID-CANCHA-PEDIDA TO DET-CANCHA
005440        MOVE WS-DATA-PEDIDA      TO DET-DATA
005450        MOVE WS-HORA-SLOT        TO DET-HORA
005460        WRITE REG-GRADEDIS FROM DET-DIS AFTER ADVANCING 1 LINE.
005470*    ADD 100 (E NAO 60) PORQUE O CAMPO E HHMM, NAO MINUTOS PUROS -
005480*    SOMAR 100 EM 0800 DA 0900, QUE E O PROXIMO TURNO DE 60 MIN.
005490     ADD 100 TO WS-HORA-SLOT.
005500*        FIM DO BLOCO - O PERFORM ... THRU UNTIL DE
005510*        0230-FECHA-RESERVAS RETESTA O LIMITE E REENTRA EM
005520*        0300-VARRE-GRADE SE O TURNO AINDA NAO TERMINOU (OS-0713).
005530
005540*    FIM DA VARREDURA - FECHA A IMPRESSAO E ENCERRA O JOB. NAO HA
005550*    TOTAIS NESTA CONSULTA (SO O GCRESERV TOTALIZA RODADA).
005560 0350-FIM-VARREDURA.
005570     CLOSE GRADEDIS.
005580     STOP RUN.
005590*---------------------------------------------------------------*
005600*    NOTAS DE MANUTENCAO
005610*---------------------------------------------------------------*
005620*    1) ESTE PROGRAMA SO ENXERGA RESERVAS JA POSTADAS PELO
005630*       GCRESERV EM RESERVAS.DAT. SE O GCRESERV ESTIVER RODANDO
005640*       NA MESMA JANELA DE BATCH, RODAR GCDISPON ANTES DELE
005650*       TERMINAR PODE MOSTRAR TURNO LIVRE QUE ACABOU DE SER
005660*       OCUPADO - A OPERACAO DEVE SEQUENCIAR OS DOIS JOBS NA JCL.
005670*    2) O TURNO FIXO DE 08:00 A 23:00 EM PASSOS DE 60 MIN (OS-0588)
005680*       NAO CONSULTA HORARIOS.DAT - SE A CANCHA TIVER HORARIO DE
005690*       FUNCIONAMENTO DIFERENTE, A GRADE PODE LISTAR TURNO FORA DO
005700*       EXPEDIENTE DELA. ISTO E CONHECIDO E FOI ACEITO NA OS-0588.
005710*    3) SE A CANCHA PEDIDA NO CARTAO NAO EXISTIR, O PROGRAMA GRAVA
005720*       SO A MENSAGEM DE ERRO NA GRADEDIS.DAT E PARA - NAO HA
005730*       RETURN-CODE DIFERENCIADO (O JCL TRATA PELO CONTEUDO DO
005740*       RELATORIO, NAO PELO CODIGO DE RETORNO DO STOP RUN).
005750*    4) O CARTAO DE CONTROLE SO ACEITA UMA CANCHA E UMA DATA POR
005760*       RODADA. PARA CONSULTAR VARIAS CANCHAS/DATAS, A OPERACAO
005770*       PRECISA RODAR O PROGRAMA UMA VEZ PARA CADA CARTAO.
005780*    5) A REVISAO DE COMENTARIOS DA OS-0660 NAO TOCOU NENHUMA
005790*       CONTA, NENHUM MOVE E NENHUM TESTE DESTE PROGRAMA - FOI
005800*       CONFERIDO CONTRA A COPIA EM BACKUP ANTES DE LIBERAR A
005810*       VERSAO 1.4 PARA PRODUCAO, A PEDIDO DA PROPRIA AUDITORIA.
005820*    6) QUEM FOR DAR MANUTENCAO NAS ROTINAS DE MINUTO ABSOLUTO
005830*       (SERIAL DE DATA * 1440 + HH*60+MM) DEVE CONFERIR TAMBEM
005840*       A MESMA CONTA EM GCRESERV.COB E GCCANCEL.COB - OS TRES
005850*       PROGRAMAS REPETEM A FORMULA PORQUE A CASA NAO USA COPY,
005860*       MAS A FORMULA TEM QUE FICAR IGUAL NOS TRES.
005870*---------------------------------------------------------------*
