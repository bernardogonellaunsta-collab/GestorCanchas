000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GCCANCEL-COB.
000030 AUTHOR. J. L. CORDEIRO.
000040 INSTALLATION. COMPLEJO DEPORTIVO - SETOR DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 08/04/1992.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SOMENTE PESSOAL DO SETOR DE RESERVAS.
000080*---------------------------------------------------------------*
000090*    EMPRESA         : COMPLEJO DEPORTIVO
000100*    ANALISTA        : J. L. CORDEIRO
000110*    PROGRAMADOR(A)  : J. L. CORDEIRO
000120*    FINALIDADE      : CANCELAMENTO DE UMA RESERVA OU DE TODO O
000130*                      GRUPO DE UMA RESERVA FIJA
000140*                      - LE O CARTAO DE CONTROLE COM O ID DA
000150*                        RESERVA A CANCELAR
000160*                      - SE A RESERVA TIVER GRUPO, CANCELA TODAS
000170*                        AS OCORRENCIAS DO GRUPO; SENAO, SO ELA
000180*                      - REGRAVA O ARQUIVO DE RESERVAS SEM OS
000190*                        REGISTROS CANCELADOS (ARQUIVO SEQUENCIAL
000200*                        - NAO HA DELETE, SO REGRAVACAO - A TROCA
000210*                        DO ARQUIVO VELHO PELO NOVO E PASSO DE
000220*                        JCL/PROCEDIMENTO, FORA DESTE PROGRAMA)
000230*    ARQUIVOS        : RESERVAS.DAT (ENTRADA), RESNOVO.DAT (SAIDA),
000240*                      CONTCANC.DAT, CANCELDI.DAT
000250*    OBS             : PROGRAMA RODA DEPOIS DO GCRESERV E ANTES DE
000260*                      UMA NOVA CONSULTA NO GCDISPON, NA MESMA
000270*                      SEQUENCIA DE JCL DO SETOR DE RESERVAS - VER
000280*                      NOTA DE MANUTENCAO (1) NO FIM DO PROGRAMA.
000290*-----------------------------------------------------------------
000300*    HISTORICO DE ALTERACOES
000310*-----------------------------------------------------------------
000320*    VRS   DATA        PROGRAMADOR   OS/CHAMADO    DESCRICAO
000330*    1.0   08/04/1992  JLC           OS-0347       IMPLANTACAO -
000340*                                                   CANCELAMENTO
000350*                                                   DE RESERVA
000360*                                                   UNICA
000370*    1.1   30/10/1992  JLC           OS-0359       INCLUIDO O
000380*                                                   CANCELAMENTO
000390*                                                   DO GRUPO
000400*                                                   COMPLETO DA
000410*                                                   RESERVA FIJA
000420*    1.2   12/02/1999  PMQ           Y2K-018       ID-RESERVA DO
000430*                                                   CARTAO DE
000440*                                                   CONTROLE
000450*                                                   CONFIRMADO
000460*                                                   COMPATIVEL COM
000470*                                                   A VIRADA DO
000480*                                                   SECULO
000490*    1.3   02/11/2000  JLC           OS-0670       MENSAGEM DE
000500*                                                   RESERVA NAO
000510*                                                   ENCONTRADA PASSA
000520*                                                   A INFORMAR O ID
000530*                                                   PEDIDO NO CARTAO
000540*                                                   DE CONTROLE
000550*    1.4   20/06/2001  JLC           OS-0660       REVISADOS OS
000560*                                                   COMENTARIOS DE
000570*                                                   TODAS AS ROTINAS
000580*                                                   DESTE PROGRAMA, A
000590*                                                   PEDIDO DA
000600*                                                   AUDITORIA DE
000610*                                                   SISTEMAS (SEM
000620*                                                   ALTERACAO DE
000630*                                                   LOGICA) - MESMO
000640*                                                   PEDIDO QUE GEROU A
000650*                                                   REVISAO DO
000660*                                                   GCDISPON.COB
000670*    1.5   22/11/2003  WRS           OS-0360       REGRAVACAO DA
000680*                                                   2A PASSADA
000690*                                                   (0310-LE-
000700*                                                   RESERVA) PASSOU
000710*                                                   A SER CHAMADA
000720*                                                   POR PERFORM
000730*                                                   THRU ... -EXIT,
000740*                                                   NO LUGAR DE GO
000750*                                                   TO EM LACO -
000760*                                                   NOVO SWITCH
000770*                                                   WS-FIM-RESERVAS
000780*-----------------------------------------------------------------
000790
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820*    SECAO DE CONFIGURACAO - NENHUMA PARTICULARIDADE DE HARDWARE
000830*    ALEM DO CANAL DE IMPRESSAO E DA CLASSE DE DIGITOS ABAIXO.
000840*    MESMA SECAO, PALAVRA POR PALAVRA, DO GCDISPON E DO GCRESERV.
000850 SPECIAL-NAMES.
000860*    C01 CONTROLA O AVANCO DE FORMULARIO DO CABECALHO (TOPO DA
000870*    PAGINA) NO RESUMO DE CANCELAMENTO. CLASS DIGITOS FICA
000880*    DECLARADA POR HABITO DA CASA, AINDA QUE ESTE PROGRAMA NAO A
000890*    TESTE EXPLICITAMENTE.
000900     C01 IS TOP-OF-FORM
000910     CLASS DIGITOS IS "0" THRU "9".
000920
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950*    RESERVAS.DAT - MESTRE DE RESERVAS JA POSTADAS PELO GCRESERV.
000960*    E LIDO DUAS VEZES NESTE PROGRAMA (1A E 2A PASSADAS) PORQUE E
000970*    SEQUENCIAL - NAO HA COMO "VOLTAR" NEM "DELETAR" UM REGISTRO
000980*    NO MEIO DO ARQUIVO, SO REGRAVAR O ARQUIVO INTEIRO SEM ELE.
000990     SELECT RESERVAS   ASSIGN TO RESERVAS-DAT
001000                        ORGANIZATION IS LINE SEQUENTIAL
001010                        FILE STATUS IS ST-RESERVAS.
001020
001030*    RESNOVO.DAT - SAIDA DA 2A PASSADA: COPIA DE RESERVAS.DAT SEM
001040*    OS REGISTROS CANCELADOS. A TROCA DESTE ARQUIVO PELO MESTRE
001050*    RESERVAS.DAT NAO E FEITA AQUI - E PASSO DE JCL/PROCEDIMENTO,
001060*    FORA DO ALCANCE DESTE PROGRAMA (DESDE A OS-0347).
001070     SELECT RESNOVO    ASSIGN TO RESNOVO-DAT
001080                        ORGANIZATION IS LINE SEQUENTIAL
001090                        FILE STATUS IS ST-RESNOVO.
001100
001110*    CONTCANC.DAT - CARTAO DE CONTROLE DE UMA LINHA SO, PREPARADO
001120*    PELA OPERACAO ANTES DE RODAR O JOB: ID DA RESERVA A CANCELAR.
001130     SELECT CONTCANC   ASSIGN TO CONTCANC-DAT
001140                        ORGANIZATION IS LINE SEQUENTIAL
001150                        FILE STATUS IS ST-CONTCANC.
001160
001170*    CANCELDI.DAT - RESUMO IMPRESSO DO CANCELAMENTO (OU A MENSAGEM
001180*    DE RESERVA NAO ENCONTRADA, SE FOR O CASO).
001190     SELECT CANCELDI   ASSIGN TO PRINTER
001200                        ORGANIZATION IS LINE SEQUENTIAL
001210                        FILE STATUS IS ST-CANCELDI.
001220
001230 DATA DIVISION.
001240 FILE SECTION.
001250
001260*    LAYOUT DO MESTRE DE RESERVAS (ENTRADA) - IGUAL AO QUE O
001270*    GCRESERV GRAVA E AO QUE O GCDISPON LE. O PROGRAMA NAO USA
001280*    COPY, CADA UM TEM SUA PROPRIA FD (HABITO DA CASA).
001290 FD  RESERVAS
001300     LABEL RECORD STANDARD.
001310 01  REG-RESERVA.
001320*        CHAVE DA RESERVA - E O CAMPO COMPARADO CONTRA O CARTAO DE
001330*        CONTROLE EM 0210-LOCALIZA-GRUPO.
001340     05  ID-RESERVA          PIC 9(07).
001350     05  ID-CANCHA-RES           PIC 9(05).
001360     05  ID-CLIENTE-RES          PIC 9(05).
001370     05  DATA-INICIO         PIC 9(08).
001380*        QUEBRA DA DATA EM ANO/MES/DIA - NAO E USADA NESTE
001390*        PROGRAMA (CANCELAMENTO NAO RECALCULA SERIAL NENHUM), SO
001400*        FICA NO LAYOUT PARA CASAR COM O QUE O GCRESERV GRAVA.
001410     05  DATA-INICIO-R REDEFINES DATA-INICIO.
001420         10  ANO-INICIO      PIC 9(04).
001430         10  MES-INICIO      PIC 9(02).
001440         10  DIA-INICIO      PIC 9(02).
001450     05  HORA-INICIO         PIC 9(04).
001460     05  DURACAO-MIN         PIC 9(04).
001470     05  TIPO                PIC X(06).
001480     05  CUSTO-TOTAL         PIC 9(07)V9(02) COMP-3.
001490*        CHAVE DE GRUPO DAS RESERVAS FIJA - ZERO NAS RESERVAS
001500*        SIMPLE. E O CAMPO QUE DECIDE ENTRE CANCELAMENTO UNICA/
001510*        GRUPO EM 0230-FECHA-1A-PASSADA (OS-0359).
001520     05  ID-GRUPO-FIJA       PIC 9(07).
001530     05  FILLER                  PIC X(15).
001540
001550*    LAYOUT DO MESTRE NOVO (SAIDA DA 2A PASSADA) - MESMOS CAMPOS
001560*    DE REG-RESERVA, SO QUE COM QUALIFICADOR -NOVO (HABITO DA CASA
001570*    DE NAO REPETIR O MESMO NOME DE CAMPO ENTRE FD DE ENTRADA/SAIDA).
001580 FD  RESNOVO
001590     LABEL RECORD STANDARD.
001600 01  REG-RESNOVO.
001610     05  ID-RESERVA-NOVO          PIC 9(07).
001620     05  ID-CANCHA-RES-NOVO           PIC 9(05).
001630     05  ID-CLIENTE-RES-NOVO          PIC 9(05).
001640     05  DATA-INICIO-NOVO         PIC 9(08).
001650     05  DATA-INICIO-NOVO-R REDEFINES DATA-INICIO-NOVO.
001660         10  ANO-INICIO-NOVO      PIC 9(04).
001670         10  MES-INICIO-NOVO      PIC 9(02).
001680         10  DIA-INICIO-NOVO      PIC 9(02).
001690     05  HORA-INICIO-NOVO         PIC 9(04).
001700     05  DURACAO-MIN-NOVO         PIC 9(04).
001710     05  TIPO-NOVO                PIC X(06).
001720     05  CUSTO-TOTAL-NOVO         PIC 9(07)V9(02) COMP-3.
001730     05  ID-GRUPO-FIJA-NOVO       PIC 9(07).
001740     05  FILLER                  PIC X(15).
001750
001760*    CARTAO DE CONTROLE - UMA LINHA SO, ID DA RESERVA A CANCELAR.
001770*    MONTADO PELA OPERACAO A PARTIR DO PEDIDO DO BALCAO DE RESERVAS.
001780 FD  CONTCANC
001790     LABEL RECORD STANDARD.
001800 01  REG-CONTCANC.
001810*        ID PEDIDO PARA CANCELAMENTO - TEM QUE BATER COM ALGUMA
001820*        ID-RESERVA EM RESERVAS.DAT OU O PROGRAMA ABORTA
001830*        (0230-FECHA-1A-PASSADA).
001840     05  ID-RESERVA-PEDIDA          PIC 9(07).
001850*        VISAO ALFANUMERICA DO MESMO CAMPO - NAO USADA POR NENHUMA
001860*        ROTINA ATUAL, MAS MANTIDA PELO MESMO HABITO DE REDEFINES
001870*        QUE O GCRESERV USA NOS CAMPOS DE CHAVE/ID.
001880     05  ID-RESERVA-PEDIDA-R REDEFINES ID-RESERVA-PEDIDA
001890                                 PIC X(07).
001900     05  FILLER                  PIC X(20).
001910
001920*    SAIDA IMPRESSA - LINHA CRUA DE 80 COLUNAS, O PROPRIO PROGRAMA
001930*    MONTA O CONTEUDO NAS AREAS DE WORKING-STORAGE (CABE-CAN1,
001940*    DET-CAN1/2/3, MSG-NAO-ACHADA) E ESCREVE VIA WRITE ... FROM.
001950*    ASSIGN TO PRINTER, IGUAL AO GRADEDIS.DAT DO GCDISPON.
001960 FD  CANCELDI
001970     LABEL RECORD OMITTED.
001980 01  REG-CANCELDI                PIC X(80).
001990
002000 WORKING-STORAGE SECTION.
002010*    FILE STATUS DE CADA ARQUIVO - SO SAO TESTADOS NA ABERTURA,
002020*    NUNCA DEPOIS (NENHUMA DAS FD E INDEXADA, NAO HA STATUS DE
002030*    GRAVACAO/LEITURA A TRATAR FORA DO AT END).
002040 77  ST-RESERVAS               PIC X(02) VALUE SPACES.
002050 77  ST-RESNOVO                PIC X(02) VALUE SPACES.
002060 77  ST-CONTCANC               PIC X(02) VALUE SPACES.
002070 77  ST-CANCELDI               PIC X(02) VALUE SPACES.
002080
002090*    AREAS DE TRABALHO DO CANCELAMENTO EM SI - NENHUMA DELAS E
002100*    REINICIALIZADA ENTRE RODADAS PORQUE O PROGRAMA SO RODA UMA
002110*    VEZ POR JOB E PARA NO STOP RUN (SEM LACO DE VARIAS RODADAS).
002120*        ID PEDIDO NO CARTAO DE CONTROLE - LIDO UMA SO VEZ EM
002130*        0100-LE-CONTROLE E USADO NAS DUAS PASSADAS.
002140 77  WS-ID-RESERVA-PEDIDA      PIC 9(07) COMP VALUE ZERO.
002150*        ID DO GRUPO FIJA DA RESERVA ACHADA (ZERO SE FOR RESERVA
002160*        SIMPLE, OU SE NAO TIVER SIDO ACHADA NENHUMA RESERVA) -
002170*        E O QUE DECIDE CANCELAMENTO UNICA X GRUPO (OS-0359).
002180 77  WS-ID-GRUPO-ALVO          PIC 9(07) COMP VALUE ZERO.
002190*        CONTADORES DA 2A PASSADA, IMPRESSOS NO RESUMO FINAL.
002200 77  WS-TOTAL-CANCELADAS       PIC 9(05) COMP VALUE ZERO.
002210 77  WS-TOTAL-LIDAS            PIC 9(07) COMP VALUE ZERO.
002220*        LIGA/DESLIGA DA 1A PASSADA - SO VIRA 'S' SE ALGUMA
002230*        ID-RESERVA BATER COM O ID PEDIDO (0210-LOCALIZA-GRUPO).
002240 77  WS-ACHOU-RESERVA          PIC X(01) VALUE 'N'.
002250     88  WS-RESERVA-ACHADA     VALUE 'S'.
002260*        'UNICA '/'GRUPO ' - SO PARA O RESUMO IMPRESSO, NAO MUDA
002270*        O COMPORTAMENTO DA 2A PASSADA (QUEM DECIDE E WS-ID-GRUPO-
002280*        ALVO, TESTADO DIRETO EM 0310-LE-RESERVA). 6 POSICOES
002290*        PORQUE 'UNICA' TEM 5 LETRAS E PRECISA DO FILLER DE
002300*        ALINHAMENTO NO DET-MODO.
002310 77  WS-MODO-CANCEL            PIC X(06) VALUE SPACES.
002320*        LIGA/DESLIGA DA 2A PASSADA - ARMADO PELO AT END DE
002330*        0310-LE-RESERVA, TESTADO PELO PERFORM THRU UNTIL DE
002340*        0300-2A-PASSADA (OS-0360).
002350 77  WS-FIM-RESERVAS           PIC X(01) VALUE 'N'.
002360
002370*    CABECALHO DO RESUMO IMPRESSO - UMA LINHA SO, SEM RODAPE
002380*    (O PROGRAMA NAO PAGINA, SO IMPRIME 4 LINHAS POR RODADA).
002390*    REUTILIZADO TANTO NO RESUMO NORMAL (0500-IMPRIME-RESUMO)
002400*    QUANTO NA MENSAGEM DE ERRO (0230-FECHA-1A-PASSADA), PARA AS
002410*    DUAS SAIDAS TEREM O MESMO CABECALHO.
002420 01  CABE-CAN1.
002430     05  FILLER                 PIC X(20) VALUE
002440         'COMPLEJO DEPORTIVO'.
002450     05  FILLER                 PIC X(40) VALUE
002460         'CANCELAMENTO DE RESERVA - RESUMO'.
002470     05  FILLER                 PIC X(20) VALUE SPACES.
002480
002490*    LINHAS DE DETALHE DO RESUMO - UMA PARA CADA DADO QUE A
002500*    OPERACAO PRECISA CONFERIR APOS A RODADA (ID PEDIDO, MODO,
002510*    TOTAL CANCELADO). MONTADAS EM 0500-IMPRIME-RESUMO, NUNCA NA
002520*    MENSAGEM DE ERRO (ESSA USA SO CABE-CAN1 + MSG-NAO-ACHADA).
002530 01  DET-CAN1.
002540     05  FILLER                 PIC X(20) VALUE
002550         'RESERVA PEDIDA ....'.
002560     05  DET-ID-PEDIDA           PIC ZZZZZZ9.
002570     05  FILLER                 PIC X(53) VALUE SPACES.
002580
002590 01  DET-CAN2.
002600     05  FILLER                 PIC X(20) VALUE
002610         'MODO DE CANCEL. ...'.
002620     05  DET-MODO                PIC X(06).
002630     05  FILLER                 PIC X(54) VALUE SPACES.
002640
002650 01  DET-CAN3.
002660     05  FILLER                 PIC X(20) VALUE
002670         'TOTAL CANCELADAS ..'.
002680     05  DET-TOTAL-CANC          PIC ZZZZ9.
002690     05  FILLER                 PIC X(56) VALUE SPACES.
002700
002710*    MENSAGEM DE RESERVA NAO ENCONTRADA - DESDE A OS-0670 TRAZ
002720*    TAMBEM O ID PEDIDO NO CARTAO DE CONTROLE, PARA A OPERACAO NAO
002730*    PRECISAR CONFERIR O CARTAO DE NOVO PARA SABER QUAL ID FALHOU
002740*    (MESMA IDEIA DA MSG-CANCHA-INVALIDA DO GCDISPON, OS-0651).
002750 01  MSG-NAO-ACHADA.
002760     05  FILLER                 PIC X(27) VALUE
002770         'RESERVA NAO ENCONTRADA - ID'.
002780     05  MSG-ID-RESERVA          PIC ZZZZZZ9.
002790     05  FILLER                 PIC X(09) VALUE
002800         ' ABORTADA'.
002810     05  FILLER                 PIC X(37) VALUE SPACES.
002820
002830 PROCEDURE DIVISION.
002840*-----------------------------------------------------------------*
002850*    ROTEIRO GERAL DO PROGRAMA (PARA QUEM FOR DAR MANUTENCAO):
002860*       0100         - LEITURA DO CARTAO DE CONTROLE (ID A CANCELAR)
002870*       0200 A 0230  - 1A PASSADA: LOCALIZA A RESERVA E O GRUPO
002880*       0300 A 0400  - 2A PASSADA: REGRAVA SEM OS CANCELADOS
002890*       0500         - IMPRESSAO DO RESUMO
002900*    SE A RESERVA PEDIDA NAO FOR ACHADA NA 1A PASSADA, O PROGRAMA
002910*    DESVIA DIRETO PARA A MENSAGEM DE ERRO E PARA (NAO CHEGA A
002920*    FAZER A 2A PASSADA NEM O RESUMO NORMAL).
002930*-----------------------------------------------------------------*
002940
002950*    LE O CARTAO DE CONTROLE (ID DA RESERVA A CANCELAR). SO TEM
002960*    UM REGISTRO - SE O ARQUIVO VIER VAZIO, NAO HA O QUE CANCELAR
002970*    E O JOB PARA AQUI MESMO.
002980 0100-LE-CONTROLE.
002990     OPEN INPUT CONTCANC.
003000     IF ST-CONTCANC NOT = '00'
003010        DISPLAY 'GCCANCEL - CONTCANC.DAT NAO ENCONTRADO'
003020        STOP RUN.
003030*    SO LE UM REGISTRO - O CARTAO E DE UM CANCELAMENTO POR RODADA.
003040     READ CONTCANC
003050         AT END
003060             DISPLAY 'GCCANCEL - CARTAO DE CONTROLE VAZIO'
003070             CLOSE CONTCANC
003080             STOP RUN.
003090*    GUARDA O ID PEDIDO PARA O RESTO DO PROGRAMA - O CARTAO EM SI
003100*    JA PODE SER FECHADO.
003110     MOVE ID-RESERVA-PEDIDA TO WS-ID-RESERVA-PEDIDA.
003120     CLOSE CONTCANC.
003130     GO TO 0200-1A-PASSADA.
003140
003150*---------------------------------------------------------------*
003160*    1A PASSADA - LOCALIZA A RESERVA E O ID DO GRUPO FIJA
003170*    (ARQUIVO E SEQUENCIAL - PRECISA VARRER TUDO UMA VEZ SO PARA
003180*    ACHAR, E OUTRA VEZ PARA REGRAVAR - OS-0347)
003190*---------------------------------------------------------------*
003200 0200-1A-PASSADA.
003210*    ABORTA DE CARA SE O MESTRE NAO ABRIR - SEM ELE NAO HA COMO
003220*    LOCALIZAR A RESERVA PEDIDA NEM MONTAR A 2A PASSADA.
003230     OPEN INPUT RESERVAS.
003240     IF ST-RESERVAS NOT = '00'
003250        DISPLAY 'GCCANCEL - RESERVAS.DAT NAO ENCONTRADO'
003260        STOP RUN.
003270     GO TO 0210-LOCALIZA-GRUPO.
003280
003290*    LACO DE BUSCA - UM REGISTRO POR VEZ ATE ACHAR O ID PEDIDO OU
003300*    CHEGAR AO FIM DO ARQUIVO. PARA NA PRIMEIRA OCORRENCIA (O ID
003310*    DA RESERVA E UNICO NO MESTRE, NAO HA POR QUE CONTINUAR).
003320*    ESTE E O UNICO PARAGRAFO QUE LE RESERVAS.DAT NA 1A PASSADA -
003330*    0310-LE-RESERVA, NA 2A PASSADA, REABRE O MESMO ARQUIVO DO
003340*    ZERO (VER NOTA NO CABECALHO DE 0300-2A-PASSADA).
003350 0210-LOCALIZA-GRUPO.
003360     READ RESERVAS
003370         AT END
003380             GO TO 0230-FECHA-1A-PASSADA.
003390*        ACHOU - GUARDA O ID DO GRUPO FIJA (ZERO SE FOR RESERVA
003400*        SIMPLE) E PARA DE VARRER.
003410     IF ID-RESERVA = WS-ID-RESERVA-PEDIDA
003420        MOVE 'S' TO WS-ACHOU-RESERVA
003430        MOVE ID-GRUPO-FIJA TO WS-ID-GRUPO-ALVO
003440        GO TO 0230-FECHA-1A-PASSADA.
003450     GO TO 0210-LOCALIZA-GRUPO.
003460
003470*    TERMINOU A 1A PASSADA - SE NAO ACHOU, IMPRIME A MENSAGEM DE
003480*    ERRO (COM O ID PEDIDO, DESDE A OS-0670) E PARA. SE ACHOU,
003490*    DECIDE O MODO (UNICA/GRUPO) A PARTIR DO ID DE GRUPO GUARDADO.
003500 0230-FECHA-1A-PASSADA.
003510     CLOSE RESERVAS.
003520     IF NOT WS-RESERVA-ACHADA
003530        MOVE WS-ID-RESERVA-PEDIDA TO MSG-ID-RESERVA
003540        OPEN OUTPUT CANCELDI
003550        WRITE REG-CANCELDI FROM CABE-CAN1 AFTER ADVANCING C01
003560        WRITE REG-CANCELDI FROM MSG-NAO-ACHADA
003570              AFTER ADVANCING 2 LINES
003580        CLOSE CANCELDI
003590        STOP RUN.
003600*        GRUPO ZERO = RESERVA SIMPLE, CANCELAMENTO E SO DELA.
003610*        GRUPO DIFERENTE DE ZERO = RESERVA FIJA, CANCELAMENTO E
003620*        DE TODAS AS OCORRENCIAS DAQUELE GRUPO (OS-0359).
003630     IF WS-ID-GRUPO-ALVO = ZERO
003640        MOVE 'UNICA ' TO WS-MODO-CANCEL
003650     ELSE
003660        MOVE 'GRUPO ' TO WS-MODO-CANCEL.
003670     GO TO 0300-2A-PASSADA.
003680
003690*---------------------------------------------------------------*
003700*    2A PASSADA - REGRAVA O ARQUIVO, PULANDO OS CANCELADOS.
003710*    RESERVAS.DAT E LIDO DE NOVO DO INICIO (OPEN INPUT SEPARADO -
003720*    O COBOL NAO REBOBINA UM ARQUIVO SEQUENCIAL JA FECHADO SEM UM
003730*    NOVO OPEN) E CADA REGISTRO QUE NAO FOR CANCELADO E GRAVADO EM
003740*    RESNOVO.DAT, NA MESMA ORDEM DO MESTRE ORIGINAL.
003750*---------------------------------------------------------------*
003760 0300-2A-PASSADA.
003770     OPEN INPUT RESERVAS.
003780     OPEN OUTPUT RESNOVO.
003790     MOVE 'N' TO WS-FIM-RESERVAS.
003800*        A REGRAVACAO E FEITA NUM SO BLOCO CHAMADO POR PERFORM
003810*        ... THRU ... -EXIT (OS-0360) - WS-FIM-RESERVAS E ARMADO
003820*        PELO AT END, DENTRO DO PROPRIO BLOCO, E TESTADO AQUI A
003830*        CADA VOLTA.
003840     PERFORM 0310-LE-RESERVA THRU 0310-LE-RESERVA-EXIT
003850        UNTIL WS-FIM-RESERVAS = 'S'.
003860     GO TO 0400-FECHA-2A-PASSADA.
003870
003880*    TESTA CADA REGISTRO CONTRA O CRITERIO DE CANCELAMENTO DECIDIDO
003890*    NA 1A PASSADA. SE BATER, SO CONTA (NAO GRAVA EM RESNOVO - E O
003900*    CANCELAMENTO EM SI). SE NAO BATER, COPIA PARA O MESTRE NOVO
003910*    SEM NENHUMA ALTERACAO DE CAMPO.
003920 0310-LE-RESERVA.
003930     READ RESERVAS
003940         AT END
003950             MOVE 'S' TO WS-FIM-RESERVAS
003960             GO TO 0310-LE-RESERVA-EXIT.
003970     ADD 1 TO WS-TOTAL-LIDAS.
003980*        MODO UNICA - SO O REGISTRO COM O ID EXATO E CANCELADO.
003990     IF WS-ID-GRUPO-ALVO = ZERO
004000        IF ID-RESERVA = WS-ID-RESERVA-PEDIDA
004010           ADD 1 TO WS-TOTAL-CANCELADAS
004020           GO TO 0310-LE-RESERVA-EXIT.
004030*        MODO GRUPO - TODA OCORRENCIA DAQUELE GRUPO FIJA E
004040*        CANCELADA, NAO SO A QUE FOI PEDIDA NO CARTAO.
004050     IF WS-ID-GRUPO-ALVO NOT = ZERO
004060        IF ID-GRUPO-FIJA = WS-ID-GRUPO-ALVO
004070           ADD 1 TO WS-TOTAL-CANCELADAS
004080           GO TO 0310-LE-RESERVA-EXIT.
004090*        NAO CAIU EM NENHUM CRITERIO DE CANCELAMENTO - REGRAVA O
004100*        REGISTRO TAL COMO ESTAVA, CAMPO A CAMPO (SEM MOVE
004110*        CORRESPONDING - NAO E HABITO DA CASA).
004120     MOVE ID-RESERVA    TO ID-RESERVA-NOVO.
004130     MOVE ID-CANCHA-RES     TO ID-CANCHA-RES-NOVO.
004140     MOVE ID-CLIENTE-RES    TO ID-CLIENTE-RES-NOVO.
004150     MOVE DATA-INICIO   TO DATA-INICIO-NOVO.
004160     MOVE HORA-INICIO   TO HORA-INICIO-NOVO.
004170     MOVE DURACAO-MIN   TO DURACAO-MIN-NOVO.
004180     MOVE TIPO          TO TIPO-NOVO.
004190     MOVE CUSTO-TOTAL   TO CUSTO-TOTAL-NOVO.
004200     MOVE ID-GRUPO-FIJA TO ID-GRUPO-FIJA-NOVO.
004210     WRITE REG-RESNOVO.
004220*        FIM DO BLOCO - CAI DIRETO EM 0310-LE-RESERVA-EXIT PELA
004230*        PROPRIA SEQUENCIA DOS PARAGRAFOS (OS-0360).
004240 0310-LE-RESERVA-EXIT.
004250     EXIT.
004260
004270*    TERMINOU DE REGRAVAR - FECHA OS DOIS MESTRES (RESERVAS.DAT
004280*    FICA INTACTO, RESNOVO.DAT E QUEM TEM A VERSAO SEM OS
004290*    CANCELADOS) E SEGUE PARA O RESUMO IMPRESSO.
004300*    WS-TOTAL-LIDAS NAO E IMPRESSO EM NENHUM LUGAR - SO EXISTE
004310*    PARA QUEM FOR DEPURAR O PROGRAMA COM UM DISPLAY TEMPORARIO.
004320 0400-FECHA-2A-PASSADA.
004330     CLOSE RESERVAS.
004340     CLOSE RESNOVO.
004350     GO TO 0500-IMPRIME-RESUMO.
004360
004370*    RESUMO FINAL DA RODADA - ID PEDIDO, MODO (UNICA/GRUPO) E
004380*    TOTAL DE REGISTROS CANCELADOS. NAO LISTA OS IDS CANCELADOS
004390*    UM A UM (SO O TOTAL) - A OPERACAO QUE PRECISAR DO DETALHE
004400*    CONSULTA O GCDISPON OU O PROPRIO RESNOVO.DAT.
004410 0500-IMPRIME-RESUMO.
004420     OPEN OUTPUT CANCELDI.
004430     WRITE REG-CANCELDI FROM CABE-CAN1 AFTER ADVANCING C01.
004440     MOVE WS-ID-RESERVA-PEDIDA TO DET-ID-PEDIDA.
004450     WRITE REG-CANCELDI FROM DET-CAN1 AFTER ADVANCING 2 LINES.
004460     MOVE WS-MODO-CANCEL TO DET-MODO.
004470     WRITE REG-CANCELDI FROM DET-CAN2 AFTER ADVANCING 1 LINE.
004480     MOVE WS-TOTAL-CANCELADAS TO DET-TOTAL-CANC.
004490     WRITE REG-CANCELDI FROM DET-CAN3 AFTER ADVANCING 1 LINE.
004500     CLOSE CANCELDI.
004510     STOP RUN.
004520*---------------------------------------------------------------*
004530*    NOTAS DE MANUTENCAO
004540*---------------------------------------------------------------*
004550*    1) ESTE PROGRAMA SO ENXERGA RESERVAS JA POSTADAS PELO
004560*       GCRESERV EM RESERVAS.DAT. A TROCA DE RESERVAS.DAT POR
004570*       RESNOVO.DAT (PARA O CANCELAMENTO "PEGAR") E PASSO DE
004580*       JCL/PROCEDIMENTO FORA DESTE PROGRAMA - SE NAO FOR FEITA,
004590*       A RESERVA CANCELADA CONTINUA NO MESTRE ANTIGO.
004600*    2) SE O JOB CAIR ENTRE A 1A E A 2A PASSADA (OU NO MEIO DA 2A
004610*       PASSADA), RESNOVO.DAT FICA PARCIAL/INCOMPLETO - A OPERACAO
004620*       TEM QUE RERODAR O PROGRAMA DO INICIO, NUNCA REAPROVEITAR
004630*       UM RESNOVO.DAT DE UMA RODADA QUE NAO TERMINOU.
004640*    3) O CARTAO DE CONTROLE SO ACEITA UM ID DE RESERVA POR
004650*       RODADA. PARA CANCELAR VARIAS RESERVAS SEM RELACAO DE
004660*       GRUPO ENTRE SI, A OPERACAO PRECISA RODAR O PROGRAMA UMA
004670*       VEZ PARA CADA CARTAO (CADA RODADA FAZ SUA PROPRIA 1A E
004680*       2A PASSADA EM RESERVAS.DAT/RESNOVO.DAT).
004690*    4) SE A RESERVA PEDIDA NAO FOR ACHADA, O PROGRAMA NAO CHEGA A
004700*       ABRIR RESNOVO.DAT - NAO HA MESTRE NOVO NENHUM GRAVADO
004710*       NESSE CASO, SO A MENSAGEM DE ERRO EM CANCELDI.DAT.
004720*    5) A REVISAO DE COMENTARIOS DA OS-0660 NAO TOCOU NENHUMA
004730*       CONTA, NENHUM MOVE E NENHUM TESTE DESTE PROGRAMA - FOI
004740*       CONFERIDO CONTRA A COPIA EM BACKUP ANTES DE LIBERAR A
004750*       VERSAO 1.4 PARA PRODUCAO, A PEDIDO DA PROPRIA AUDITORIA.
004760*---------------------------------------------------------------*
