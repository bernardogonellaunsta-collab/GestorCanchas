000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GCRESERV-COB.
000030 AUTHOR. R. MASCARENHAS.
000040 INSTALLATION. COMPLEJO DEPORTIVO - SETOR DE PROCESSAMENTO DE DADOS.
000050 DATE-WRITTEN. 14/03/1991.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SOMENTE PESSOAL DO SETOR DE RESERVAS.
000080*---------------------------------------------------------------*
000090*    EMPRESA         : COMPLEJO DEPORTIVO
000100*    ANALISTA        : R. MASCARENHAS
000110*    PROGRAMADOR(A)  : R. MASCARENHAS
000120*    FINALIDADE      : REGISTRO BATCH DE RESERVAS DE CANCHAS
000130*                      - LE AS TRANSACOES DE RESERVA (SIMPLES
000140*                        OU FIJA/SEMANAL)
000150*                      - EXPANDE RESERVA FIJA EM OCORRENCIAS
000160*                      - CALCULA O CUSTO DE CADA RESERVA
000170*                      - VERIFICA CONFLITO DE HORARIO NA CANCHA
000180*                      - GRAVA AS RESERVAS SEM CONFLITO
000190*                      - EMITE RELATORIO RESUMO DA RODADA
000200*    ARQUIVOS        : CANCHAS.DAT, CLIENTES.DAT, HORARIOS.DAT,
000210*                      RESERVAS.DAT, TRANSRES.DAT, RELRES.DAT
000220*    OBS             : PROGRAMA BATCH PURO, SEM TELA - RODA NA
000230*                      JANELA NOTURNA DO SETOR, ANTES DO GCDISPON
000240*                      E DO GCCANCEL (OS DOIS LEEM O RESULTADO
000250*                      DESTE PROGRAMA EM RESERVAS.DAT). CONSULTAR
000260*                      A NOTA 4 DE MANUTENCAO NO FIM DO PROGRAMA
000270*                      PARA A ORDEM EXATA DA JANELA DE BATCH.
000280*                      (OBSERVACAO ACRESCENTADA NA REVISAO DE 2002)
000290*-----------------------------------------------------------------
000300*    HISTORICO DE ALTERACOES
000310*-----------------------------------------------------------------
000320*    VRS   DATA        PROGRAMADOR   OS/CHAMADO    DESCRICAO
000330*    1.0   14/03/1991  RM            OS-0219       IMPLANTACAO -
000340*                                                   REGISTRO DE
000350*                                                   RESERVA SIMPLE
000360*    1.1   02/07/1991  RM            OS-0255       INCLUIDA A
000370*                                                   RESERVA FIJA
000380*                                                   (SEMANAL) COM
000390*                                                   DESCONTO
000400*    1.2   19/11/1991  RM            OS-0301       ROTINA DE
000410*                                                   CONFLITO DE
000420*                                                   HORARIO POR
000430*                                                   CANCHA
000440*    1.3   08/04/1992  JLC           OS-0347       GRUPO DA FIJA -
000450*                                                   ID DO GRUPO
000460*                                                   PASSA A SER O
000470*                                                   ID DA 1A
000480*                                                   OCORRENCIA
000490*    1.4   23/09/1993  JLC           OS-0402       CORRIGIDO
000500*                                                   CALCULO DO
000510*                                                   RATEIO DO
000520*                                                   CUSTO POR
000530*                                                   OCORRENCIA
000540*    1.5   11/02/1994  RM            OS-0451       RELATORIO PASSA
000550*                                                   A TOTALIZAR
000560*                                                   GRUPOS E
000570*                                                   REJEICOES
000580*    1.6   06/06/1996  VDS           OS-0528       AJUSTE NA
000590*                                                   ROTINA DE
000600*                                                   SOLAPAMENTO -
000610*                                                   LIMITE FINAL
000620*                                                   EXCLUSIVO
000630*    1.7   17/01/1998  VDS           OS-0588       TABELA DE
000640*                                                   RESERVAS
000650*                                                   EXISTENTES
000660*                                                   AMPLIADA
000670*    1.8   03/12/1998  PMQ           Y2K-007       VIRADA DO
000680*                                                   SECULO - DATA
000690*                                                   DE TRANSACAO
000700*                                                   PASSA A 4
000710*                                                   POSICOES DE
000720*                                                   ANO (CCYYMMDD)
000730*    1.9   22/02/1999  PMQ           Y2K-018       TABELA DE DIAS
000740*                                                   DO MES REVISTA
000750*                                                   PARA ANOS
000760*                                                   BISSEXTOS APOS
000770*                                                   O ANO 2000
000780*    2.0   14/08/2001  FBN           OS-0672       SWITCH UPSI-0
000790*                                                   PASSA A
000800*                                                   SUPRIMIR
000810*                                                   DETALHE DE
000820*                                                   REJEICAO NO
000830*                                                   RELATORIO
000840*    2.1   09/05/2002  FBN           OS-0701       CORRIGIDO -
000850*                                                   OCORRENCIA DA
000860*                                                   FIJA NAO
000870*                                                   GRAVAVA O ID
000880*                                                   DA CANCHA NA
000890*                                                   CANDIDATA, O
000900*                                                   QUE ANULAVA O
000910*                                                   TESTE DE
000920*                                                   CONFLITO
000930*    2.2   22/11/2003  WRS           OS-0712       BLOCO DA SIMPLE
000940*                                                   (MONTAGEM +
000950*                                                   CUSTO) PASSOU
000960*                                                   A SER CHAMADO
000970*                                                   POR PERFORM
000980*                                                   THRU, NO LUGAR
000990*                                                   DE GO TO -
001000*                                                   MANUTENCAO DA
001010*                                                   REJEICAO/
001020*                                                   CONFLITO FICOU
001030*                                                   MAIS FACIL DE
001040*                                                   ACOMPANHAR
001050*    2.3   22/11/2003  WRS           OS-0712       RELATORIO -
001060*                                                   DET-CUSTO
001070*                                                   ESTAVA 1
001080*                                                   POSICAO MAIS
001090*                                                   ESTREITO QUE O
001100*                                                   PADRAO DA
001110*                                                   CASA, CORRIGIDO
001120*-----------------------------------------------------------------
001130*    GLOSSARIO DE TERMOS USADOS NESTE PROGRAMA (PARA QUEM CHEGAR
001140*    NOVO NO SETOR):
001150*       CANCHA        - QUADRA/CAMPO RESERVAVEL, CADASTRO FIXO.
001160*       CLIENTE       - QUEM FAZ A RESERVA, CADASTRO FIXO.
001170*       RESERVASIMPLE - RESERVA DE UMA UNICA OCORRENCIA (TIPO-TRA
001180*                       = 'S').
001190*       RESERVAFIJA   - RESERVA SEMANAL RECORRENTE, EXPANDIDA EM
001200*                       VARIAS OCORRENCIAS 'Simple' NO MESTRE
001210*                       (TIPO-TRA = 'F').
001220*       OCORRENCIA    - CADA DATA/HORA CONCRETA GERADA POR UMA
001230*                       FIJA (OU A UNICA DATA/HORA DE UMA SIMPLE).
001240*       GRUPO         - CONJUNTO DE OCORRENCIAS DE UMA MESMA FIJA,
001250*                       IDENTIFICADO POR ID-GRUPO-FIJA.
001260*       CANDIDATO     - OCORRENCIA AINDA NAO GRAVADA, MONTADA EM
001270*                       WS-TAB-CANDIDATOS PARA TESTAR CONFLITO
001280*                       ANTES DE GRAVAR.
001290*       SOLAPAMENTO   - CONFLITO DE HORARIO ENTRE DUAS RESERVAS NA
001300*                       MESMA CANCHA (FAIXAS [INICIO,FIM) QUE SE
001310*                       CRUZAM).
001320*       MINUTO ABSOLUTO - NUMERO QUE REPRESENTA UM INSTANTE UNICO
001330*                       (SERIAL DA DATA * 1440 + MINUTO DO DIA),
001340*                       USADO PARA COMPARAR FAIXAS DE HORARIO SEM
001350*                       PRECISAR TRATAR DATA E HORA SEPARADAMENTE.
001360*-----------------------------------------------------------------
001370
001380 ENVIRONMENT DIVISION.
001390 CONFIGURATION SECTION.
001400*    SECAO DE CONFIGURACAO - CANAL DE IMPRESSAO, CLASSE DE DIGITOS
001410*    E O SWITCH DE OPERACAO UPSI-0 (OS-0672, VER 0750-IMPRIME-LINHA).
001420 SPECIAL-NAMES.
001430*    C01 CONTROLA O AVANCO DE FORMULARIO DO CABECALHO (TOPO DA
001440*    PAGINA) NO RELATORIO RESUMO. CLASS DIGITOS FICA DECLARADA
001450*    POR HABITO DA CASA, AINDA QUE ESTE PROGRAMA NAO A TESTE
001460*    EXPLICITAMENTE. UPSI-0 E O SWITCH DE OPERACAO DA OS-0672.
001470     C01 IS TOP-OF-FORM
001480     CLASS DIGITOS IS "0" THRU "9"
001490     SWITCH-1 IS UPSI-0.
001500
001510 INPUT-OUTPUT SECTION.
001520*    NENHUM DOS SEIS ARQUIVOS E INDEXADO - TODOS LINE SEQUENTIAL,
001530*    LIDOS/GRAVADOS DO INICIO AO FIM, SEM ACESSO ALEATORIO.
001540 FILE-CONTROL.
001550*    CANCHAS.DAT - CADASTRO FIXO DE CANCHAS, SOMENTE LEITURA.
001560*    CARREGADO EM MEMORIA (WS-TAB-CANCHAS) PARA A BUSCA DE PRECO
001570*    E VALIDACAO DE CANCHA NAO PRECISAR REABRIR O ARQUIVO A CADA
001580*    TRANSACAO.
001590     SELECT CANCHAS    ASSIGN TO CANCHAS-DAT
001600                        ORGANIZATION IS LINE SEQUENTIAL
001610                        FILE STATUS IS ST-CANCHAS.
001620
001630*    CLIENTES.DAT - CADASTRO FIXO DE CLIENTES, SOMENTE LEITURA.
001640*    OS IDS SAO CARREGADOS EM MEMORIA (WS-TAB-CLIENTES) MAS NAO HA
001650*    ROTINA NESTE PROGRAMA QUE OS CONSULTE ALEM DA CARGA - FICAM
001660*    DISPONIVEIS PARA UMA FUTURA VALIDACAO DE ID-CLIENTE-TRA.
001670     SELECT CLIENTES   ASSIGN TO CLIENTES-DAT
001680                        ORGANIZATION IS LINE SEQUENTIAL
001690                        FILE STATUS IS ST-CLIENTES.
001700
001710*    HORARIOS.DAT - CADASTRO DE HORARIO DE FUNCIONAMENTO POR DIA
001720*    DA SEMANA, SOMENTE LEITURA. CARREGADO MAS NAO CONSULTADO PELA
001730*    GERACAO DE OCORRENCIAS (VER COMENTARIO EM 0125-CARREGA-
001740*    HORARIOS).
001750     SELECT HORARIOS   ASSIGN TO HORARIOS-DAT
001760                        ORGANIZATION IS LINE SEQUENTIAL
001770                        FILE STATUS IS ST-HORARIOS.
001780
001790*    RESERVAS.DAT - MESTRE DE RESERVAS. E LIDO NA CARGA INICIAL
001800*    (0135-CARREGA-RESERVAS) PARA ESPELHAR TUDO O QUE JA EXISTE E,
001810*    DEPOIS DE FECHADO E REABERTO EM MODO EXTEND, RECEBE AS NOVAS
001820*    RESERVAS POSTADAS NESTA RODADA (0610-GRAVA-UMA).
001830     SELECT RESERVAS   ASSIGN TO RESERVAS-DAT
001840                        ORGANIZATION IS LINE SEQUENTIAL
001850                        FILE STATUS IS ST-RESERVAS.
001860
001870*    TRANSRES.DAT - ARQUIVO DE TRANSACOES DE ENTRADA DA RODADA,
001880*    UMA TRANSACAO POR LINHA (SIMPLE OU FIJA).
001890     SELECT TRANSRES   ASSIGN TO TRANSRES-DAT
001900                        ORGANIZATION IS LINE SEQUENTIAL
001910                        FILE STATUS IS ST-TRANSRES.
001920
001930*    RELRES.DAT - RELATORIO RESUMO DA RODADA: UMA LINHA POR
001940*    TRANSACAO (SALVO SE UPSI-0 ESTIVER LIGADO E A TRANSACAO FOR
001950*    REJEITADA - OS-0672) MAIS OS TOTAIS FINAIS.
001960     SELECT RELRES     ASSIGN TO PRINTER
001970                        ORGANIZATION IS LINE SEQUENTIAL
001980                        FILE STATUS IS ST-RELRES.
001990
002000 DATA DIVISION.
002010 FILE SECTION.
002020
002030*    LAYOUT DO CADASTRO DE CANCHAS - REPETIDO (SEM COPY) NOS TRES
002040*    PROGRAMAS DO SETOR QUE O LEEM (GCRESERV, GCDISPON).
002050 FD  CANCHAS
002060     LABEL RECORD STANDARD.
002070 01  REG-CANCHA.
002080*        CHAVE DO CADASTRO - USADA NA BUSCA LINEAR DE PRECO
002090*        (0332-BUSCA-CANCHA-SIMPLE / 0522-BUSCA-CANCHA-FIJA).
002100     05  ID-CANCHA           PIC 9(05).
002110*        NOME DA CANCHA - SO EXIBIDO EM TELA PELO PESSOAL DO
002120*        BALCAO, NENHUMA ROTINA DESTE PROGRAMA O LE.
002130     05  NOME-CANCHA                PIC X(30).
002140*        MODALIDADE (FUTSAL, TENIS, ETC) - DADO DE CADASTRO, NAO
002150*        ENTRA EM NENHUM CALCULO DE CUSTO OU CONFLITO.
002160     05  DEPORTE             PIC X(20).
002170*        PRECO POR HORA - BASE DE TODO O CALCULO DE CUSTO DESTE
002180*        PROGRAMA (SIMPLE E FIJA).
002190     05  PRECO-HORA          PIC 9(07)V9(02) COMP-3.
002200     05  FILLER                  PIC X(10).
002210
002220*    LAYOUT DO CADASTRO DE CLIENTES - SOMENTE O ID E ESPELHADO EM
002230*    WS-TAB-CLIENTES (VER NOTA NO SELECT CLIENTES ACIMA).
002240 FD  CLIENTES
002250     LABEL RECORD STANDARD.
002260 01  REG-CLIENTE.
002270     05  ID-CLIENTE          PIC 9(05).
002280*        NOME DO CLIENTE - SO CONSTA NO CADASTRO PARA EVENTUAL
002290*        CONFERENCIA MANUAL NO BALCAO, SEM USO NESTE PROGRAMA.
002300     05  NOME-CLIENTE                PIC X(30).
002310*        TELEFONE DE CONTATO - IDEM, DADO DE CADASTRO SEM USO
002320*        NAS ROTINAS DE RESERVA.
002330     05  TELEFONE            PIC X(15).
002340     05  FILLER                  PIC X(10).
002350
002360*    LAYOUT DO CADASTRO DE HORARIO DE FUNCIONAMENTO POR CANCHA/DIA
002370*    DA SEMANA - DADO DE REFERENCIA, NAO CONSULTADO POR NENHUMA
002380*    ROTINA DE CALCULO DESTE PROGRAMA.
002390 FD  HORARIOS
002400     LABEL RECORD STANDARD.
002410 01  REG-HORARIO.
002420     05  DIA-SEMANA          PIC X(09).
002430*        HORA DE ABERTURA/FECHAMENTO DO COMPLEXO NO DIA - PENSADAS
002440*        PARA LIMITAR A VARREDURA DE DISPONIBILIDADE NO GCDISPON,
002450*        MAS AQUI NO GCRESERV NAO HA VALIDACAO CONTRA ESTES
002460*        CAMPOS (O CLIENTE PODE RESERVAR FORA DO EXPEDIENTE SE A
002470*        TRANSACAO VIER ASSIM - NAO E UMA REGRA DESTE PROGRAMA).
002480     05  HORA-ABERTURA       PIC 9(04).
002490     05  HORA-FECHA          PIC 9(04).
002500*        DURACAO PADRAO DO TURNO NESTE DIA - DADO DE REFERENCIA,
002510*        NAO CONFUNDIR COM WS-DURACAO-USAR (ESTE PROGRAMA USA 60
002520*        MIN FIXO QUANDO A TRANSACAO NAO INFORMA DURACAO).
002530     05  DURACAO-TURNO       PIC 9(03).
002540     05  FILLER                  PIC X(10).
002550
002560*    LAYOUT DO MESTRE DE RESERVAS - MESMO LAYOUT LIDO PELO GCDISPON
002570*    E PELO GCCANCEL (CADA PROGRAMA REPETE A SUA PROPRIA FD).
002580 FD  RESERVAS
002590     LABEL RECORD STANDARD.
002600 01  REG-RESERVA.
002610*        NUMERO SEQUENCIAL DA RESERVA - ATRIBUIDO POR ESTE
002620*        PROGRAMA NA GRAVACAO (0610-GRAVA-UMA), NUNCA REAPROVEITADO
002630*        (WS-MAIOR-ID-RESERVA SO CRESCE NA RODADA).
002640     05  ID-RESERVA          PIC 9(07).
002650*        CANCHA RESERVADA - E CONTRA ESTE CAMPO QUE O TESTE DE
002660*        CONFLITO EM 0515-PROX-EXISTENTE COMPARA A CANCHA DO
002670*        CANDIDATO (VER NOTA DA OS-0701 NA WS-TAB-CANDIDATOS).
002680     05  ID-CANCHA-RES           PIC 9(05).
002690*        CLIENTE QUE FEZ A RESERVA - SO GRAVADO, NAO HA
002700*        VALIDACAO CONTRA O CADASTRO DE CLIENTES NESTE PROGRAMA.
002710     05  ID-CLIENTE-RES          PIC 9(05).
002720*        DATA DA OCORRENCIA (CCYYMMDD, DESDE A Y2K-007).
002730     05  DATA-INICIO         PIC 9(08).
002740     05  HORA-INICIO         PIC 9(04).
002750     05  DURACAO-MIN         PIC 9(04).
002760*        'Simple' PARA TODA RESERVA GRAVADA POR ESTE PROGRAMA -
002770*        CADA OCORRENCIA DE UMA FIJA TAMBEM VIRA UM REGISTRO
002780*        'Simple' NO MESTRE, LIGADOS PELO ID-GRUPO-FIJA ABAIXO.
002790     05  TIPO                PIC X(06).
002800         88  TIPO-SIMPLE     VALUE 'Simple'.
002810     05  CUSTO-TOTAL         PIC 9(07)V9(02) COMP-3.
002820*        ZERO PARA RESERVA QUE NAO VEIO DE UMA FIJA. NAS
002830*        OCORRENCIAS DE UMA FIJA, E O ID DA 1A OCORRENCIA GRAVADA
002840*        DO GRUPO (OS-0347) - E O CAMPO QUE O GCCANCEL USA PARA
002850*        DECIDIR CANCELAMENTO UNICA X GRUPO.
002860     05  ID-GRUPO-FIJA       PIC 9(07).
002870     05  FILLER                  PIC X(15).
002880
002890*    LAYOUT DA TRANSACAO DE ENTRADA - UMA LINHA POR PEDIDO DE
002900*    RESERVA (SIMPLE OU FIJA).
002910 FD  TRANSRES
002920     LABEL RECORD STANDARD.
002930 01  REG-TRANSACAO.
002940*        'S' = RESERVASIMPLE (UMA OCORRENCIA UNICA), 'F' =
002950*        RESERVAFIJA (VARIAS OCORRENCIAS SEMANAIS ENTRE
002960*        DATA-INICIO-TRA E DATA-FIM-TRA). QUALQUER OUTRO VALOR E
002970*        TRANSACAO INVALIDA (0200-LE-TRANSACAO).
002980     05  TIPO-TRA                PIC X(01).
002990         88  TIPO-TRA-SIMPLE     VALUE 'S'.
003000         88  TIPO-TRA-FIJA       VALUE 'F'.
003010     05  ID-CANCHA-TRA           PIC 9(05).
003020*        CLIENTE PEDINDO A RESERVA - COPIADO DIRETO PARA
003030*        ID-CLIENTE-RES NA GRAVACAO, SEM VALIDACAO CONTRA
003040*        WS-TAB-CLIENTES.
003050     05  ID-CLIENTE-TRA          PIC 9(05).
003060*        DATA DE INICIO - PARA A SIMPLE, E A DATA DA UNICA
003070*        OCORRENCIA. PARA A FIJA, E O PRIMEIRO DIA A CONSIDERAR NA
003080*        VARREDURA DE 0420-TESTA-DIA-SEMANA.
003090     05  DATA-INICIO-TRA         PIC 9(08).
003100*        QUEBRA DA DATA EM ANO/MES/DIA PARA O CALCULO DE SERIAL E
003110*        PARA A VARREDURA DIA-A-DIA DA FIJA (SEM FUNCAO
003120*        INTRINSECA - SO DIVIDE/MULTIPLY/ADD, COMO EM TODA CONTA
003130*        DE DATA DESTE SETOR).
003140     05  DATA-INICIO-TRA-R REDEFINES DATA-INICIO-TRA.
003150         10  ANO-INICIO-TRA      PIC 9(04).
003160         10  MES-INICIO-TRA      PIC 9(02).
003170         10  DIA-INICIO-TRA      PIC 9(02).
003180     05  HORA-INICIO-TRA         PIC 9(04).
003190*        DURACAO EM MINUTOS - SE VIER ZERO NUMA FIJA, 0400-MONTA-
003200*        FIJA ASSUME 60 MIN (VER WS-DURACAO-USAR).
003210*        DURACAO PEDIDA - NA SIMPLE, VALE COMO ESTA. NA FIJA, ZERO
003220*        AQUI SIGNIFICA "USAR O PADRAO DE 60 MIN" (VER WS-DURACAO-
003230*        USAR EM 0400-MONTA-FIJA).
003240     05  DURACAO-MIN-TRA         PIC 9(04).
003250*        DIA DA SEMANA PEDIDO (SO USADO NA FIJA) - COMPARADO
003260*        CONTRA O RESULTADO DO CALCULO DE ZELLER EM CADA DATA DA
003270*        VARREDURA (0420-TESTA-DIA-SEMANA).
003280*        NOME DO DIA EM INGLES (SATURDAY/SUNDAY/MONDAY/...),
003290*        MESMA GRAFIA DA TABELA WS-DIAS-SEMANA-TAB - CONVENCAO
003300*        HERDADA DA OS-0255 ORIGINAL, NUNCA MUDADA PARA PORTUGUES.
003310     05  DIA-SEMANA-TRA          PIC X(09).
003320*        ULTIMO DIA A CONSIDERAR NA VARREDURA DA FIJA - IGNORADO
003330*        NA SIMPLE.
003340     05  DATA-FIM-TRA            PIC 9(08).
003350     05  DATA-FIM-TRA-R REDEFINES DATA-FIM-TRA.
003360         10  ANO-FIM-TRA         PIC 9(04).
003370         10  MES-FIM-TRA         PIC 9(02).
003380         10  DIA-FIM-TRA         PIC 9(02).
003390*        DESCONTO DA FIJA (FRACAO, EX: 0.1000 = 10%) - SO USADO NO
003400*        CALCULO DE CUSTO DA FIJA (0530-COMPUTA-CUSTO-FIJA); A
003410*        SIMPLE NAO TEM DESCONTO.
003420     05  DESCONTO-TRA            PIC 9V9(04) COMP-3.
003430     05  FILLER                  PIC X(10).
003440
003450*    SAIDA IMPRESSA - LINHA CRUA DE 80 COLUNAS. O PROGRAMA MONTA O
003460*    CONTEUDO NAS AREAS DE WORKING-STORAGE (CABE-REL1/2, DET-REL,
003470*    TOT-REL1 A 5) E ESCREVE VIA WRITE ... FROM.
003480 FD  RELRES
003490     LABEL RECORD OMITTED.
003500 01  REG-RELRES                  PIC X(80).
003510
003520 WORKING-STORAGE SECTION.
003530*---------------------------------------------------------------*
003540*    STATUS DE ARQUIVO - SO SAO TESTADOS NA ABERTURA, NUNCA
003550*    DEPOIS (NENHUMA FD E INDEXADA, NAO HA STATUS DE GRAVACAO/
003560*    LEITURA A TRATAR FORA DO AT END).
003570*    OS CAMPOS ABAIXO ESTAO NA MESMA ORDEM EM QUE OS ARQUIVOS SAO
003580*    ABERTOS NA PROCEDURE DIVISION (0100 A 0150), SO PARA FACILITAR
003590*    A LEITURA DE QUEM ACOMPANHA OS DOIS LADO A LADO.
003600*---------------------------------------------------------------*
003610*    '00' = ABERTURA OK. QUALQUER OUTRO VALOR DERRUBA O PROGRAMA
003620*    NA HORA - NENHUMA DESTAS FLAGS E TESTADA DEPOIS DO OPEN.
003630 77  ST-CANCHAS               PIC X(02) VALUE SPACES.
003640 77  ST-CLIENTES              PIC X(02) VALUE SPACES.
003650 77  ST-HORARIOS              PIC X(02) VALUE SPACES.
003660 77  ST-RESERVAS              PIC X(02) VALUE SPACES.
003670 77  ST-TRANSRES              PIC X(02) VALUE SPACES.
003680 77  ST-RELRES                PIC X(02) VALUE SPACES.
003690
003700*---------------------------------------------------------------*
003710*    TABELAS DE CADASTRO EM MEMORIA (ARQUIVOS SAO SEQUENCIAIS,
003720*    SEM ORGANIZACAO INDEXADA - A BUSCA E FEITA POR VARREDURA)
003730*---------------------------------------------------------------*
003740*    ESPELHO DO CADASTRO DE CANCHAS - ID + PRECO, OS DOIS UNICOS
003750*    CAMPOS QUE AS ROTINAS DE CUSTO/VALIDACAO PRECISAM.
003760 01  WS-TAB-CANCHAS.
003770     05  WS-CANCHA OCCURS 300 TIMES INDEXED BY WS-IX-CAN.
003780         10  WS-CAN-ID          PIC 9(05).
003790         10  WS-CAN-PRECO       PIC 9(07)V9(02) COMP-3.
003800*    QUANTIDADE DE CANCHAS DE FATO CARREGADAS - LIMITA ATE ONDE A
003810*    BUSCA LINEAR (0332/0522) PRECISA VARRER A TABELA.
003820 77  WS-QTD-CANCHAS            PIC 9(04) COMP VALUE ZERO.
003830
003840*    ESPELHO DO CADASTRO DE CLIENTES - SO O ID (VER NOTA NO
003850*    SELECT CLIENTES NO FILE-CONTROL).
003860 01  WS-TAB-CLIENTES.
003870     05  WS-CLIENTE OCCURS 600 TIMES INDEXED BY WS-IX-CLI.
003880         10  WS-CLI-ID          PIC 9(05).
003890*    QUANTIDADE DE CLIENTES CARREGADOS - SO ACOMPANHADA PARA
003900*    FUTURA VALIDACAO (VER NOTA 7 DE MANUTENCAO), NAO USADA HOJE.
003910 77  WS-QTD-CLIENTES           PIC 9(04) COMP VALUE ZERO.
003920
003930*    ESPELHO DO CADASTRO DE HORARIOS - SO O NOME DO DIA, CARREGADO
003940*    MAS NAO CONSULTADO (VER 0125-CARREGA-HORARIOS).
003950 01  WS-TAB-HORARIOS.
003960     05  WS-HORARIO OCCURS 7 TIMES INDEXED BY WS-IX-HOR.
003970         10  WS-HOR-DIA         PIC X(09).
003980*    QUANTIDADE DE DIAS DE HORARIO CARREGADOS - NO MAXIMO 7, UM
003990*    POR DIA DA SEMANA.
004000 77  WS-QTD-HORARIOS           PIC 9(01) COMP VALUE ZERO.
004010
004020*---------------------------------------------------------------*
004030*    ESPELHO DAS RESERVAS EXISTENTES + JA POSTADAS NESTA RODADA
004040*    (OS-0588 AMPLIOU O LIMITE DE OCORRENCIAS PARA 4000 - ANTES
004050*    DISSO O LIMITE ERA MENOR E A TABELA PODIA TRANSBORDAR EM DIAS
004060*    DE MOVIMENTO ALTO)
004070*---------------------------------------------------------------*
004080 01  WS-TAB-RESERVAS.
004090     05  WS-RSV OCCURS 4000 TIMES INDEXED BY WS-IX-RSV.
004100         10  WS-RSV-ID          PIC 9(07).
004110*            CANCHA DA RESERVA EXISTENTE - COMPARADA CONTRA
004120*            WS-CAND-CANCHA EM 0515-PROX-EXISTENTE. SE ESTE CAMPO
004130*            (OU O DO CANDIDATO) ESTIVER ERRADO, O TESTE DE
004140*            CONFLITO NUNCA BATE E RESERVAS CONFLITANTES PASSAM
004150*            SEM SEREM DETECTADAS (FOI O BUG DA OS-0701).
004160         10  WS-RSV-CANCHA      PIC 9(05).
004170         10  WS-RSV-GRUPO       PIC 9(07).
004180*            MINUTO ABSOLUTO DE INICIO/FIM (SERIAL DA DATA * 1440
004190*            + MINUTO DO DIA) - CALCULADO UMA SO VEZ NA CARGA OU
004200*            NA GRAVACAO, PARA O TESTE DE SOLAPAMENTO NAO PRECISAR
004210*            REFAZER A CONTA A CADA COMPARACAO.
004220         10  WS-RSV-INICIO-MIN  PIC 9(10) COMP.
004230         10  WS-RSV-FIM-MIN     PIC 9(10) COMP.
004240*    QUANTIDADE DE POSICOES VALIDAS EM WS-TAB-RESERVAS (CARGA
004250*    INICIAL + TUDO JA POSTADO NESTA MESMA RODADA).
004260 77  WS-QTD-RESERVAS           PIC 9(04) COMP VALUE ZERO.
004270*        MAIOR ID DE RESERVA JA VISTO (CARGA + POSTAGENS DESTA
004280*        RODADA) - A PROXIMA RESERVA GRAVADA RECEBE ESTE+1
004290*        (0610-GRAVA-UMA), NUNCA UM ID REUTILIZADO.
004300 77  WS-MAIOR-ID-RESERVA       PIC 9(07) COMP VALUE ZERO.
004310
004320*---------------------------------------------------------------*
004330*    CANDIDATOS DA TRANSACAO CORRENTE (1 PARA SIMPLE, N PARA FIJA)
004340*    - MONTADOS ANTES DO TESTE DE CONFLITO E SO GRAVADOS NO MESTRE
004350*    SE A TRANSACAO INTEIRA PASSAR (POSTAGEM ATOMICA DO GRUPO).
004360*---------------------------------------------------------------*
004370 01  WS-TAB-CANDIDATOS.
004380     05  WS-CAND OCCURS 260 TIMES INDEXED BY WS-IX-CAND.
004390         10  WS-CAND-DATA       PIC 9(08).
004400         10  WS-CAND-HORA       PIC 9(04).
004410         10  WS-CAND-DUR        PIC 9(04).
004420*            CANCHA DO CANDIDATO - PREENCHIDO TANTO EM
004430*            0300-MONTA-SIMPLE QUANTO EM 0420-TESTA-DIA-SEMANA
004440*            (DESDE A OS-0701; ANTES DISSO SO A SIMPLE PREENCHIA
004450*            ESTE CAMPO, E AS OCORRENCIAS DA FIJA FICAVAM COM
004460*            LIXO/ZERO AQUI, O QUE ANULAVA O TESTE DE CONFLITO
004470*            PARA TODA RESERVA FIJA).
004480         10  WS-CAND-CANCHA     PIC 9(05).
004490         10  WS-CAND-INICIO-MIN PIC 9(10) COMP.
004500         10  WS-CAND-FIM-MIN    PIC 9(10) COMP.
004510         10  WS-CAND-CUSTO      PIC 9(07)V9(02) COMP-3.
004520*        QUANTIDADE DE CANDIDATOS MONTADOS PARA A TRANSACAO ATUAL -
004530*        ZERADA A CADA NOVA TRANSACAO LIDA (0200-LE-TRANSACAO), NAO
004540*        HA LIMPEZA DOS DEMAIS CAMPOS DA TABELA (O COBOL NAO
004550*        REINICIALIZA OCCURS A CADA RODADA - SO O INDICE/CONTADOR
004560*        CONTROLA QUANTAS POSICOES SAO VALIDAS).
004570 77  WS-QTD-CAND               PIC 9(03) COMP VALUE ZERO.
004580
004590*---------------------------------------------------------------*
004600*    TABELA DE DIAS DO MES (ANO COMUM) - REVISTA Y2K-018 PARA O
004610*    TESTE DE ANO BISSEXTO FUNCIONAR CORRETAMENTE APOS A VIRADA
004620*    DO SECULO (ANO 2000 E BISSEXTO, APESAR DE MULTIPLO DE 100,
004630*    PORQUE TAMBEM E MULTIPLO DE 400 - VER 0460-AVANCA-DATA)
004640*---------------------------------------------------------------*
004650 01  WS-DIAS-MES-TAB.
004660     05  FILLER                 PIC 9(02) VALUE 31.
004670     05  FILLER                 PIC 9(02) VALUE 28.
004680     05  FILLER                 PIC 9(02) VALUE 31.
004690     05  FILLER                 PIC 9(02) VALUE 30.
004700     05  FILLER                 PIC 9(02) VALUE 31.
004710     05  FILLER                 PIC 9(02) VALUE 30.
004720     05  FILLER                 PIC 9(02) VALUE 31.
004730     05  FILLER                 PIC 9(02) VALUE 31.
004740     05  FILLER                 PIC 9(02) VALUE 30.
004750     05  FILLER                 PIC 9(02) VALUE 31.
004760     05  FILLER                 PIC 9(02) VALUE 30.
004770     05  FILLER                 PIC 9(02) VALUE 31.
004780*    REDEFINE A TABELA DE 12 FILLERS COMO OCCURS INDEXADO, PARA
004790*    0460-AVANCA-DATA PODER BUSCAR PELO MES CORRENTE (WS-IX-MES).
004800 01  WS-DIAS-MES REDEFINES WS-DIAS-MES-TAB.
004810     05  WS-DIAS-NO-MES   PIC 9(02) OCCURS 12 TIMES
004820                           INDEXED BY WS-IX-MES.
004830
004840*---------------------------------------------------------------*
004850*    TABELA DE NOMES DE DIA DA SEMANA (ORDEM DE ZELLER - 0=SABADO)
004860*    - O INDICE RESULTANTE DO CALCULO DE ZELLER EM
004870*    0420-TESTA-DIA-SEMANA APONTA DIRETO PARA ESTA TABELA.
004880*---------------------------------------------------------------*
004890 01  WS-DIAS-SEMANA-TAB.
004900     05  FILLER                 PIC X(09) VALUE 'SATURDAY '.
004910     05  FILLER                 PIC X(09) VALUE 'SUNDAY   '.
004920     05  FILLER                 PIC X(09) VALUE 'MONDAY   '.
004930     05  FILLER                 PIC X(09) VALUE 'TUESDAY  '.
004940     05  FILLER                 PIC X(09) VALUE 'WEDNESDAY'.
004950     05  FILLER                 PIC X(09) VALUE 'THURSDAY '.
004960     05  FILLER                 PIC X(09) VALUE 'FRIDAY   '.
004970*    REDEFINE OS 7 FILLERS COMO OCCURS INDEXADO (WS-IX-DIA), PARA
004980*    COMPARAR CONTRA DIA-SEMANA-TRA NA VARREDURA DA FIJA.
004990 01  WS-DIAS-SEMANA REDEFINES WS-DIAS-SEMANA-TAB.
005000     05  WS-NOME-DIA      PIC X(09) OCCURS 7 TIMES
005010                           INDEXED BY WS-IX-DIA.
005020
005030*---------------------------------------------------------------*
005040*    CAMPOS DE TRABALHO DO CALCULO DE DATA (GERAROCURRENCIAS) -
005050*    WS-DATA-CORRENTE E A DATA QUE A VARREDURA DA FIJA VAI
005060*    AVANCANDO DIA A DIA ATE PASSAR DE DATA-FIM-TRA.
005070*---------------------------------------------------------------*
005080*    DATA QUE A VARREDURA DA FIJA VAI AVANCANDO (0460-AVANCA-
005090*    DATA) - COMECA EM DATA-INICIO-TRA E PARA QUANDO PASSAR DE
005100*    DATA-FIM-TRA.
005110 01  WS-DATA-CORRENTE.
005120     05  WS-DC-ANO              PIC 9(04).
005130     05  WS-DC-MES               PIC 9(02).
005140     05  WS-DC-DIA                PIC 9(02).
005150*    VISAO CCYYMMDD DE WS-DATA-CORRENTE, USADA PARA GUARDAR A DATA
005160*    DO CANDIDATO (WS-CAND-DATA) E PARA O TESTE DE FIM DE VARREDURA
005170*    (WS-DATA-CORRENTE-R > DATA-FIM-TRA).
005180 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE
005190                                 PIC 9(08).
005200*    DIAS DO MES CORRENTE, JA AJUSTADO PARA 29 SE FOR FEVEREIRO
005210*    DE ANO BISSEXTO (VER 0460-AVANCA-DATA, REGRA REVISTA NA
005220*    Y2K-018).
005230 77  WS-DIAS-NO-MES-CORR        PIC 9(02) COMP VALUE ZERO.
005240*    QUOCIENTE E RESTO DE TRABALHO DO TESTE DE ANO BISSEXTO -
005250*    REUTILIZADOS NAS TRES DIVISOES (POR 4, POR 100, POR 400) DA
005260*    REGRA.
005270 77  WS-BISSEXTO-Q              PIC 9(04) COMP.
005280 77  WS-BISSEXTO-R              PIC 9(03) COMP.
005290
005300*    CAMPOS DO CALCULO DE ZELLER (DIA DA SEMANA DE UMA DATA) - SO
005310*    DIVIDE/MULTIPLY/ADD, SEM FUNCAO INTRINSECA, COMO TODA CONTA
005320*    DESTE PROGRAMA.
005330*    COPIA DE TRABALHO DO ANO/MES/DIA - O CALCULO DE ZELLER AJUSTA
005340*    WS-Z-MES/WS-Z-ANO PARA JANEIRO/FEVEREIRO (VER 0420), ENTAO
005350*    NAO PODE ALTERAR WS-DC-ANO/MES/DIA DIRETO.
005360 77  WS-Z-ANO                   PIC 9(04) COMP.
005370 77  WS-Z-MES                   PIC 9(02) COMP.
005380 77  WS-Z-DIA                   PIC 9(02) COMP.
005390*    SECULO E ANO DENTRO DO SECULO, SEPARADOS PELA DIVISAO POR 100
005400*    - OS DOIS TERMOS CLASSICOS DA FORMULA DE ZELLER.
005410 77  WS-Z-SECULO                PIC 9(02) COMP.
005420 77  WS-Z-ANO-CURTO             PIC 9(02) COMP.
005430*    TERMOS INTERMEDIARIOS DA SOMA DE ZELLER - SEM SIGNIFICADO
005440*    PROPRIO FORA DA FORMULA, REUTILIZADOS PARA NAO DECLARAR MAIS
005450*    CAMPOS DO QUE O NECESSARIO.
005460 77  WS-Z-TERMO1                PIC 9(04) COMP.
005470 77  WS-Z-TERMO2                PIC 9(04) COMP.
005480*    SOMA TOTAL DA FORMULA, ANTES DO MOD 7 FINAL.
005490 77  WS-Z-SOMA                  PIC 9(06) COMP.
005500*    RESTO DA DIVISAO POR 7 - 0=SABADO ... 6=SEXTA (ORDEM CLASSICA
005510*    DE ZELLER, POR ISSO WS-DIAS-SEMANA-TAB COMECA EM SATURDAY).
005520 77  WS-Z-RESTO                 PIC 9(02) COMP.
005530*    WS-Z-RESTO + 1, PARA INDEXAR WS-NOME-DIA (OCCURS COMECA EM 1,
005540*    NAO EM ZERO).
005550 77  WS-Z-INDICE                PIC 9(02) COMP.
005560
005570*    CAMPOS DE CONVERSAO HHMM -> MINUTOS CORRIDOS E DATA -> SERIAL
005580*    (SERIAL = ANO*372 + MES*31 + DIA; MINUTO ABSOLUTO = SERIAL*
005590*    1440 + MINUTO DO DIA) - REPETIDOS NOS TRES PROGRAMAS DO SETOR
005600*    QUE PRECISAM COMPARAR FAIXAS DE HORARIO (GCRESERV, GCDISPON).
005610*    HORA E MINUTO EXTRAIDOS DE UM CAMPO HHMM POR DIVIDE/
005620*    REMAINDER - SEM FUNCAO INTRINSECA, COMO TODA CONTA DE DATA/
005630*    HORA DESTE PROGRAMA.
005640 77  WS-HH                      PIC 9(02) COMP.
005650 77  WS-MM                      PIC 9(02) COMP.
005660*    HH*60+MM - O HORARIO DENTRO DO DIA, EM MINUTOS CORRIDOS.
005670 77  WS-MIN-DO-DIA              PIC 9(04) COMP.
005680*    SERIAL DA DATA (ANO*372 + MES*31 + DIA) - NAO E UM SERIAL
005690*    CALENDARICO REAL, SO PRECISA SER MONOTONICO PARA COMPARAR
005700*    DUAS DATAS, O QUE BASTA PARA O TESTE DE SOLAPAMENTO.
005710 77  WS-SERIAL-DATA             PIC 9(07) COMP.
005720*    TERMO INTERMEDIARIO DO CALCULO DO SERIAL (MES*31) - CAMPO DE
005730*    TRABALHO SEM SIGNIFICADO PROPRIO.
005740 77  WS-SERIAL-TERMO            PIC 9(07) COMP.
005750
005760*---------------------------------------------------------------*
005770*    ACUMULADORES E CONTADORES DA RODADA (TODOS CAMPOS COMP)
005780*---------------------------------------------------------------*
005790*    NUMERO DA TRANSACAO DENTRO DA RODADA - SAI NO DETALHE
005800*    (DET-SEQ), NAO E PERSISTIDO EM NENHUM ARQUIVO.
005810 77  WS-SEQ-TRAN                PIC 9(05) COMP VALUE ZERO.
005820*    TOTAL DE TRANSACOES LIDAS DE TRANSRES.DAT (VALIDAS, INVALIDAS
005830*    E REJEITADAS, TODAS CONTAM AQUI).
005840 77  WS-TOTAL-LIDAS             PIC 9(07) COMP VALUE ZERO.
005850*    TOTAL DE OCORRENCIAS DE FATO GRAVADAS NO MESTRE NESTA RODADA
005860*    (UMA SIMPLE POSTADA CONTA 1, UMA FIJA POSTADA CONTA N).
005870 77  WS-TOTAL-POSTADAS          PIC 9(07) COMP VALUE ZERO.
005880*    TOTAL DE GRUPOS FIJA POSTADOS (OS-0451) - NAO CONTA
005890*    RESERVASIMPLE, SO GRUPOS DE VERDADE.
005900 77  WS-TOTAL-GRUPOS            PIC 9(07) COMP VALUE ZERO.
005910*    TOTAL DE TRANSACOES REJEITADAS POR CONFLITO, CANCHA NAO
005920*    ACHADA OU ZERO OCORRENCIAS GERADAS NA FIJA (NAO CONTA AS
005930*    INVALIDAS, QUE TAMBEM CAEM AQUI - VER 0200-LE-TRANSACAO).
005940 77  WS-TOTAL-REJEITADAS        PIC 9(07) COMP VALUE ZERO.
005950*    TOTAL DE OCORRENCIAS POSTADAS EM TODA A RODADA - IGUAL A
005960*    WS-TOTAL-POSTADAS, MANTIDOS SEPARADOS PORQUE SAEM EM LINHAS
005970*    DE TOTAL DIFERENTES DO RELATORIO (OS-0451).
005980 77  WS-TOTAL-OCORRENCIAS       PIC 9(07) COMP VALUE ZERO.
005990*    SOMA DE TODO CUSTO GRAVADO NA RODADA.
006000 77  WS-TOTAL-CUSTO             PIC 9(09)V9(02) COMP-3 VALUE ZERO.
006010*    CAMPOS DE TRABALHO DO CUSTO DE UMA TRANSACAO - RECALCULADOS A
006020*    CADA TRANSACAO, NAO ACUMULAM DE UMA PARA A OUTRA.
006030*    QUANTIDADE DE OCORRENCIAS DA TRANSACAO ATUAL (1 NA SIMPLE, N
006040*    NA FIJA) - VAI PARA DET-OCORR NO DETALHE.
006050 77  WS-OCORR-TRAN              PIC 9(03) COMP VALUE ZERO.
006060*    CUSTO CALCULADO PARA A TRANSACAO ATUAL (ANTES DO RATEIO, NA
006070*    FIJA - O RATEIO DIVIDE ESTE VALOR ENTRE AS OCORRENCIAS).
006080 77  WS-CUSTO-TRAN              PIC 9(07)V9(02) COMP-3 VALUE ZERO.
006090*    CUSTO QUE VAI PARA O DETALHE DO RELATORIO - SO DIFERE DE
006100*    WS-CUSTO-TRAN PORQUE E ACUMULADO OCORRENCIA A OCORRENCIA EM
006110*    0610-GRAVA-UMA (PODE NAO BATER COM WS-CUSTO-TRAN POR
006120*    ARREDONDAMENTO ACUMULADO).
006130 77  WS-CUSTO-LINHA-REL         PIC 9(07)V9(02) COMP-3 VALUE ZERO.
006140*    DURACAO EFETIVA A USAR NO CALCULO DE CUSTO E NA CONVERSAO
006150*    PARA MINUTO ABSOLUTO - VER A REGRA DO PADRAO DE 60 MIN EM
006160*    0400-MONTA-FIJA.
006170 77  WS-DURACAO-USAR            PIC 9(04) COMP VALUE ZERO.
006180*    PRECO/HORA DA CANCHA ACHADA NA BUSCA (0332/0522) - ZERO SE A
006190*    CANCHA NAO FOR ENCONTRADA NO CADASTRO.
006200 77  WS-PRECO-ACHADO            PIC 9(07)V9(02) COMP-3 VALUE ZERO.
006210*    CUSTO DA FIJA ANTES DE APLICAR O DESCONTO (0530-COMPUTA-
006220*    CUSTO-FIJA).
006230 77  WS-TOTAL-SEM-DESCONTO      PIC 9(07)V9(02) COMP-3 VALUE ZERO.
006240*    FATOR (1 - DESCONTO-TRA) APLICADO AO CUSTO SEM DESCONTO -
006250*    EX: DESCONTO DE 0.10 VIRA FATOR 0.90.
006260 77  WS-FATOR-DESCONTO          PIC 9V9(04) COMP-3 VALUE ZERO.
006270*    ID DA 1A OCORRENCIA GRAVADA DO GRUPO FIJA (OS-0347) -
006280*    COPIADO PARA ID-GRUPO-FIJA DE TODAS AS DEMAIS OCORRENCIAS
006290*    DO MESMO GRUPO EM 0610-GRAVA-UMA.
006300 77  WS-ID-GRUPO-NOVO           PIC 9(07) COMP VALUE ZERO.
006310*    'POSTED', 'REJECTED' OU 'INVALIDO' - DECIDIDO EM CADA
006320*    CAMINHO DO FLUXO E COPIADO PARA DET-STATUS EM 0750.
006330 77  WS-STATUS-LINHA            PIC X(08) VALUE SPACES.
006340
006350*    SWITCHES DE CONTROLE - UM POR ROTINA DE BUSCA/TESTE, SEMPRE
006360*    REINICIADOS ANTES DE CADA USO (NUNCA FICAM COM VALOR DE UMA
006370*    TRANSACAO ANTERIOR).
006380*    LIGADO EM 0330/0520 NA BUSCA DE CANCHA, TESTADO NO FIM DA
006390*    BUSCA (0338/0528) PARA DECIDIR SE A TRANSACAO SEGUE PARA O
006400*    TESTE DE CONFLITO OU CAI DIRETO NA REJEICAO.
006410 77  WS-CANCHA-ACHADA           PIC X(01) VALUE 'N'.
006420     88  WS-ACHOU-CANCHA        VALUE 'S'.
006430*    LIGADO EM 0515-PROX-EXISTENTE NO PRIMEIRO CANDIDATO QUE
006440*    SOLAPAR COM UMA RESERVA EXISTENTE - A PARTIR DAI A VARREDURA
006450*    PARA (0540-FIM-VERIFICACAO NAO PRECISA CONTINUAR TESTANDO OS
006460*    DEMAIS CANDIDATOS, UM CONFLITO JA BASTA PARA REJEITAR O
006470*    GRUPO INTEIRO).
006480 77  WS-CONFLITO-ACHADO         PIC X(01) VALUE 'N'.
006490     88  WS-TEM-CONFLITO        VALUE 'S'.
006500
006510*---------------------------------------------------------------*
006520*    LINHAS DO RELATORIO RESUMO - MONTADAS EM 0750-IMPRIME-LINHA
006530*    (DETALHE) E 0800-TOTAIS (RODAPE).
006540*---------------------------------------------------------------*
006550*    TITULO PRINCIPAL DO RELATORIO - SAI NA PRIMEIRA LINHA DE CADA
006560*    RODADA, SEMPRE NO TOPO DA PAGINA (AFTER ADVANCING C01 EM
006570*    0150-ABRE-RELRES).
006580 01  CABE-REL1.
006590     05  FILLER                 PIC X(20) VALUE
006600         'COMPLEJO DEPORTIVO'.
006610     05  FILLER                 PIC X(40) VALUE
006620         'REGISTRO DE RESERVAS - RELATORIO RESUMO'.
006630     05  FILLER                 PIC X(20) VALUE SPACES.
006640
006650*    LINHA DE TITULOS DAS COLUNAS DO DETALHE - CASA COM A ORDEM
006660*    DOS CAMPOS DE DET-REL ABAIXO.
006670 01  CABE-REL2.
006680     05  FILLER                 PIC X(05) VALUE 'SEQ'.
006690     05  FILLER                 PIC X(02) VALUE 'T'.
006700     05  FILLER                 PIC X(06) VALUE 'CANCHA'.
006710     05  FILLER                 PIC X(09) VALUE 'STATUS'.
006720     05  FILLER                 PIC X(05) VALUE 'OCOR'.
006730     05  FILLER                 PIC X(12) VALUE 'COSTO TOTAL'.
006740     05  FILLER                 PIC X(41) VALUE SPACES.
006750
006760*    DETALHE - UMA LINHA POR TRANSACAO LIDA (SALVO SUPRESSAO DA
006770*    OS-0672). DET-STATUS RECEBE 'POSTED', 'REJECTED' OU
006780*    'INVALIDO', CONFORME O DESFECHO DA TRANSACAO.
006790 01  DET-REL.
006800*        NUMERO SEQUENCIAL DA TRANSACAO DENTRO DA RODADA
006810*        (WS-SEQ-TRAN) - NAO E O ID DA RESERVA GRAVADA.
006820     05  DET-SEQ                PIC ZZZZ9.
006830     05  FILLER                 PIC X(01) VALUE SPACES.
006840*        'S' OU 'F' COPIADO DIRETO DE TIPO-TRA - SE A TRANSACAO
006850*        FOR INVALIDA, ESTE CAMPO SAI COM O QUE QUER QUE TIVESSE
006860*        NA TRANSACAO.
006870     05  DET-TIPO               PIC X(01).
006880     05  FILLER                 PIC X(01) VALUE SPACES.
006890     05  DET-CANCHA             PIC ZZZZ9.
006900     05  FILLER                 PIC X(01) VALUE SPACES.
006910*        'POSTED', 'REJECTED' OU 'INVALIDO' - VER WS-STATUS-LINHA.
006920     05  DET-STATUS             PIC X(08).
006930     05  FILLER                 PIC X(01) VALUE SPACES.
006940*        QUANTIDADE DE OCORRENCIAS GRAVADAS DESTA TRANSACAO (1
006950*        PARA SIMPLE, N PARA FIJA, ZERO SE REJEITADA/INVALIDA).
006960     05  DET-OCORR              PIC ZZZ9.
006970     05  FILLER                 PIC X(01) VALUE SPACES.
006980*        CUSTO TOTAL DA TRANSACAO (SOMA DE TODAS AS OCORRENCIAS
006990*        POSTADAS, ZERO SE NADA FOI POSTADO).
007000     05  DET-CUSTO              PIC ZZZZZZZ9.99.
007010     05  FILLER                 PIC X(37) VALUE SPACES.
007020
007030*    TOTAIS FINAIS - CADA UM EM SUA PROPRIA LINHA, NA ORDEM EM QUE
007040*    0800-TOTAIS OS ESCREVE.
007050 01  TOT-REL1.
007060     05  FILLER                 PIC X(30) VALUE
007070         'TOTAL TRANSACOES LIDAS ......'.
007080     05  TOT-LIDAS               PIC ZZZZZZ9.
007090     05  FILLER                 PIC X(43) VALUE SPACES.
007100
007110 01  TOT-REL2.
007120     05  FILLER                 PIC X(30) VALUE
007130         'TOTAL POSTADAS ..............'.
007140     05  TOT-POSTADAS             PIC ZZZZZZ9.
007150     05  FILLER                 PIC X(43) VALUE SPACES.
007160
007170 01  TOT-REL3.
007180     05  FILLER                 PIC X(30) VALUE
007190         'TOTAL REJEITADAS ............'.
007200     05  TOT-REJEITADAS           PIC ZZZZZZ9.
007210     05  FILLER                 PIC X(43) VALUE SPACES.
007220
007230 01  TOT-REL4.
007240     05  FILLER                 PIC X(30) VALUE
007250         'TOTAL OCORRENCIAS POSTADAS ..'.
007260     05  TOT-OCORRENCIAS          PIC ZZZZZZ9.
007270     05  FILLER                 PIC X(43) VALUE SPACES.
007280
007290 01  TOT-REL5.
007300     05  FILLER                 PIC X(30) VALUE
007310         'TOTAL COSTO POSTADO .........'.
007320*        SOMA DE TODO CUSTO GRAVADO NA RODADA (WS-TOTAL-CUSTO) -
007330*        NAO CONTA O CUSTO DE TRANSACOES REJEITADAS/INVALIDAS,
007340*        QUE SAEM COM CUSTO ZERO NO DETALHE.
007350     05  TOT-CUSTO                PIC ZZZZZZZ9.99.
007360     05  FILLER                 PIC X(42) VALUE SPACES.
007370
007380 PROCEDURE DIVISION.
007390*-----------------------------------------------------------------*
007400*    ROTEIRO GERAL DO PROGRAMA (PARA QUEM FOR DAR MANUTENCAO):
007410*       0100 A 0150  - CARGA DOS CADASTROS E ABERTURA DOS ARQUIVOS
007420*       0200         - LACO PRINCIPAL, UMA TRANSACAO POR VEZ
007430*       0300 A 0340  - RESERVASIMPLE: MONTAGEM E CUSTO
007440*       0400 A 0538  - RESERVAFIJA: GERACAO DE OCORRENCIAS E CUSTO
007450*       0500 A 0540  - CONSULTARCONFLICTOS (TESTE DE SOLAPAMENTO)
007460*       0600 A 0650  - POSTAGEM ATOMICA DO GRUPO NO MESTRE
007470*       0710         - REJEICAO DA TRANSACAO
007480*       0750         - DETALHE DO RELATORIO
007490*       0800         - TOTAIS FINAIS E FECHAMENTO DOS ARQUIVOS
007500*    TODA TRANSACAO TERMINA PASSANDO POR 0750-IMPRIME-LINHA E
007510*    VOLTANDO A 0200-LE-TRANSACAO, ATE O AT END DE TRANSRES.DAT.
007520*
007530*    REGRAS DE REJEICAO (QUALQUER UMA DERRUBA A TRANSACAO INTEIRA,
007540*    NUNCA SO UMA OCORRENCIA DE UM GRUPO FIJA):
007550*       - TIPO-TRA FORA DE 'S'/'F'            -> INVALIDO
007560*       - CANCHA NAO CADASTRADA                -> REJECTED
007570*       - FIJA SEM NENHUMA OCORRENCIA GERADA    -> REJECTED
007580*       - QUALQUER CANDIDATO SOLAPANDO COM
007590*         RESERVA EXISTENTE NA MESMA CANCHA     -> REJECTED
007600*
007610*    A GRAVACAO SO ACONTECE SE NENHUMA DAS REGRAS ACIMA SE
007620*    APLICAR - E POR ISSO QUE O TESTE DE CONFLITO (0500) RODA
007630*    SOBRE TODOS OS CANDIDATOS ANTES DE QUALQUER WRITE (0600).
007640*-----------------------------------------------------------------*
007650
007660*    ABRE O CADASTRO DE CANCHAS E CARREGA EM MEMORIA (ID + PRECO) -
007670*    E O PRIMEIRO DE CINCO ARQUIVOS ABERTOS/CARREGADOS ANTES DO
007680*    LACO PRINCIPAL COMECAR.
007690 0100-ABRE-CANCHAS.
007700     OPEN INPUT CANCHAS.
007710     IF ST-CANCHAS NOT = '00'
007720        DISPLAY 'GCRESERV - CANCHAS.DAT NAO ENCONTRADO'
007730        STOP RUN.
007740     GO TO 0105-CARREGA-CANCHAS.
007750
007760*    LACO DE CARGA - UM REGISTRO POR VEZ ATE O FIM DO ARQUIVO.
007770 0105-CARREGA-CANCHAS.
007780     READ CANCHAS
007790         AT END
007800             GO TO 0108-FECHA-CANCHAS.
007810     ADD 1 TO WS-QTD-CANCHAS.
007820     SET WS-IX-CAN TO WS-QTD-CANCHAS.
007830     MOVE ID-CANCHA  TO WS-CAN-ID (WS-IX-CAN).
007840     MOVE PRECO-HORA TO WS-CAN-PRECO (WS-IX-CAN).
007850     GO TO 0105-CARREGA-CANCHAS.
007860
007870*    CADASTRO TODO EM MEMORIA - FECHA O ARQUIVO E SEGUE PARA O
007880*    CADASTRO DE CLIENTES.
007890*        CANCHAS TODAS EM MEMORIA - AVANCA AO PROXIMO CADASTRO.
007900 0108-FECHA-CANCHAS.
007910     CLOSE CANCHAS.
007920     GO TO 0110-ABRE-CLIENTES.
007930
007940*    MESMO PADRAO DE 0100-ABRE-CANCHAS, PARA O CADASTRO DE
007950*    CLIENTES.
007960 0110-ABRE-CLIENTES.
007970*        SE O ARQUIVO NAO ABRIR, O PROGRAMA PARA AQUI MESMO -
007980*        NAO FAZ SENTIDO CONTINUAR A CARGA SEM O CADASTRO DE
007990*        CLIENTES, MESMO QUE ELE NAO SEJA CONSULTADO DEPOIS.
008000     OPEN INPUT CLIENTES.
008010     IF ST-CLIENTES NOT = '00'
008020        DISPLAY 'GCRESERV - CLIENTES.DAT NAO ENCONTRADO'
008030        STOP RUN.
008040     GO TO 0115-CARREGA-CLIENTES.
008050
008060*    LACO DE CARGA, IGUAL AO DE CANCHAS - UM REGISTRO POR VEZ.
008070 0115-CARREGA-CLIENTES.
008080     READ CLIENTES
008090         AT END
008100             GO TO 0118-FECHA-CLIENTES.
008110     ADD 1 TO WS-QTD-CLIENTES.
008120     SET WS-IX-CLI TO WS-QTD-CLIENTES.
008130     MOVE ID-CLIENTE TO WS-CLI-ID (WS-IX-CLI).
008140     GO TO 0115-CARREGA-CLIENTES.
008150
008160*    CADASTRO DE CLIENTES TODO EM MEMORIA (SO OS IDS) - SEGUE
008170*    PARA O CADASTRO DE HORARIOS.
008180 0118-FECHA-CLIENTES.
008190     CLOSE CLIENTES.
008200     GO TO 0120-ABRE-HORARIOS.
008210
008220*    MESMO PADRAO, PARA O CADASTRO DE HORARIO DE FUNCIONAMENTO.
008230 0120-ABRE-HORARIOS.
008240*        MESMO TRATAMENTO DE ERRO DOS DOIS CADASTROS ANTERIORES -
008250*        QUALQUER FALHA DE ABERTURA DERRUBA O PROGRAMA ANTES DE
008260*        LER A PRIMEIRA TRANSACAO.
008270     OPEN INPUT HORARIOS.
008280     IF ST-HORARIOS NOT = '00'
008290        DISPLAY 'GCRESERV - HORARIOS.DAT NAO ENCONTRADO'
008300        STOP RUN.
008310     GO TO 0125-CARREGA-HORARIOS.
008320
008330*    HORARIO-LABORAL E CARREGADO MAS NAO E CONSULTADO PELA
008340*    VARREDURA DE DISPONIBILIDADE - DADO DE REFERENCIA SOMENTE.
008350 0125-CARREGA-HORARIOS.
008360     READ HORARIOS
008370         AT END
008380             GO TO 0128-FECHA-HORARIOS.
008390     ADD 1 TO WS-QTD-HORARIOS.
008400     SET WS-IX-HOR TO WS-QTD-HORARIOS.
008410     MOVE DIA-SEMANA TO WS-HOR-DIA (WS-IX-HOR).
008420     GO TO 0125-CARREGA-HORARIOS.
008430
008440 0128-FECHA-HORARIOS.
008450     CLOSE HORARIOS.
008460     GO TO 0130-ABRE-RESERVAS.
008470
008480*    ABRE O MESTRE DE RESERVAS PARA A CARGA INICIAL (ESPELHO DE
008490*    TUDO O QUE JA EXISTE) - SERA FECHADO E REABERTO EM MODO
008500*    EXTEND MAIS ABAIXO, PARA RECEBER AS NOVAS POSTAGENS.
008510 0130-ABRE-RESERVAS.
008520*        RESERVAS.DAT TEM QUE EXISTIR (MESMO QUE VAZIO NA PRIMEIRA
008530*        RODADA DO COMPLEXO) - E O MESTRE QUE O GCDISPON E O
008540*        GCCANCEL TAMBEM VAO LER, ENTAO A JCL DESTE SETOR SEMPRE
008550*        O PRE-CRIA ANTES DA PRIMEIRA RODADA DE GCRESERV.
008560     OPEN INPUT RESERVAS.
008570     IF ST-RESERVAS NOT = '00'
008580        DISPLAY 'GCRESERV - RESERVAS.DAT NAO ENCONTRADO'
008590        STOP RUN.
008600     GO TO 0135-CARREGA-RESERVAS.
008610
008620*    LE O MESTRE DE RESERVAS DO INICIO AO FIM, ESPELHANDO CADA
008630*    REGISTRO EM WS-TAB-RESERVAS E CONVERTENDO JA AQUI O SEU
008640*    HORARIO PARA MINUTO ABSOLUTO (PARA O TESTE DE CONFLITO NAO
008650*    PRECISAR REFAZER A CONTA A CADA TRANSACAO).
008660 0135-CARREGA-RESERVAS.
008670     READ RESERVAS
008680         AT END
008690             GO TO 0139-FECHA-RESERVAS-LEITURA.
008700     ADD 1 TO WS-QTD-RESERVAS.
008710     SET WS-IX-RSV TO WS-QTD-RESERVAS.
008720     MOVE ID-RESERVA    TO WS-RSV-ID    (WS-IX-RSV).
008730     MOVE ID-CANCHA-RES     TO WS-RSV-CANCHA (WS-IX-RSV).
008740     MOVE ID-GRUPO-FIJA TO WS-RSV-GRUPO  (WS-IX-RSV).
008750*    CONVERTE DATA/HORA DA RESERVA JA EXISTENTE EM MINUTO
008760*    ABSOLUTO (SERIAL DE DATA * 1440 + MINUTO DO DIA)
008770     MOVE DATA-INICIO TO WS-DATA-CORRENTE-R.
008780     MULTIPLY WS-DC-ANO BY 372 GIVING WS-SERIAL-DATA.
008790     MULTIPLY WS-DC-MES BY 31 GIVING WS-SERIAL-TERMO.
008800     ADD WS-SERIAL-TERMO TO WS-SERIAL-DATA.
008810     ADD WS-DC-DIA TO WS-SERIAL-DATA.
008820     DIVIDE HORA-INICIO BY 100 GIVING WS-HH REMAINDER WS-MM.
008830     MULTIPLY WS-HH BY 60 GIVING WS-MIN-DO-DIA.
008840     ADD WS-MM TO WS-MIN-DO-DIA.
008850     MULTIPLY WS-SERIAL-DATA BY 1440
008860              GIVING WS-RSV-INICIO-MIN (WS-IX-RSV).
008870     ADD WS-MIN-DO-DIA TO WS-RSV-INICIO-MIN (WS-IX-RSV).
008880     ADD DURACAO-MIN TO WS-RSV-INICIO-MIN (WS-IX-RSV)
008890              GIVING WS-RSV-FIM-MIN (WS-IX-RSV).
008900*        ACOMPANHA O MAIOR ID JA VISTO NO MESTRE - A PROXIMA
008910*        RESERVA GRAVADA NESTA RODADA VAI COMECAR DAQUI (VER
008920*        0610-GRAVA-UMA).
008930     IF ID-RESERVA > WS-MAIOR-ID-RESERVA
008940        MOVE ID-RESERVA TO WS-MAIOR-ID-RESERVA.
008950     GO TO 0135-CARREGA-RESERVAS.
008960
008970*    TERMINOU DE ESPELHAR O MESTRE - FECHA E REABRE EM MODO EXTEND
008980*    (ACRESCIMO NO FIM DO ARQUIVO), PARA AS NOVAS RESERVAS DESTA
008990*    RODADA SEREM GRAVADAS SEM APAGAR AS QUE JA EXISTIAM.
009000 0139-FECHA-RESERVAS-LEITURA.
009010     CLOSE RESERVAS.
009020     OPEN EXTEND RESERVAS.
009030     IF ST-RESERVAS NOT = '00'
009040        DISPLAY 'GCRESERV - RESERVAS.DAT NAO PODE SER ABERTO'
009050        STOP RUN.
009060     GO TO 0140-ABRE-TRANSRES.
009070
009080*    ABRE O ARQUIVO DE TRANSACOES DE ENTRADA DESTA RODADA - DAQUI
009090*    EM DIANTE TODOS OS CADASTROS JA ESTAO CARREGADOS, SO FALTA
009100*    ABRIR O RELATORIO DE SAIDA ANTES DE ENTRAR NO LACO PRINCIPAL.
009110 0140-ABRE-TRANSRES.
009120     OPEN INPUT TRANSRES.
009130     IF ST-TRANSRES NOT = '00'
009140        DISPLAY 'GCRESERV - TRANSRES.DAT NAO ENCONTRADO'
009150        STOP RUN.
009160     GO TO 0150-ABRE-RELRES.
009170
009180*    ABRE O RELATORIO RESUMO E IMPRIME O CABECALHO (2 LINHAS) -
009190*    DAQUI EM DIANTE, TODA LINHA ESCRITA EM RELRES.DAT E DETALHE
009200*    OU TOTAL DE UMA TRANSACAO.
009210 0150-ABRE-RELRES.
009220*        SEMPRE OUTPUT - O RELATORIO E GERADO DO ZERO A CADA
009230*        RODADA, NUNCA ACRESCENTADO A UM ANTERIOR (DIFERENTE DE
009240*        RESERVAS.DAT, QUE E EXTEND).
009250     OPEN OUTPUT RELRES.
009260     WRITE REG-RELRES FROM CABE-REL1 AFTER ADVANCING C01.
009270     WRITE REG-RELRES FROM CABE-REL2 AFTER ADVANCING 2 LINES.
009280     GO TO 0200-LE-TRANSACAO.
009290
009300*---------------------------------------------------------------*
009310*    LACO PRINCIPAL - UMA TRANSACAO DE CADA VEZ
009320*---------------------------------------------------------------*
009330 0200-LE-TRANSACAO.
009340*        AT END FECHA O LACO PRINCIPAL E VAI DIRETO PARA OS
009350*        TOTAIS - NAO HA MAIS NADA A LER DEPOIS DISSO.
009360     READ TRANSRES
009370         AT END
009380             GO TO 0800-TOTAIS.
009390     ADD 1 TO WS-SEQ-TRAN.
009400     ADD 1 TO WS-TOTAL-LIDAS.
009410*    ZERA A TABELA DE CANDIDATOS E O SWITCH DE CONFLITO ANTES DE
009420*    CADA TRANSACAO - NENHUM DOS DOIS PODE CARREGAR RESTO DA
009430*    TRANSACAO ANTERIOR.
009440     MOVE ZERO TO WS-QTD-CAND.
009450     MOVE 'N' TO WS-CONFLITO-ACHADO.
009460*    DESVIA PARA A MONTAGEM CORRESPONDENTE AO TIPO PEDIDO - QUALQUER
009470*    VALOR FORA DE 'S'/'F' CAI DIRETO NA REJEICAO 'INVALIDO' ABAIXO,
009480*    SEM PASSAR PELO TESTE DE CONFLITO NEM PELA GRAVACAO.
009490*        A SIMPLE E MONTADA E CUSTEADA NUM SO BLOCO CHAMADO POR
009500*        PERFORM ... THRU (OS-0712) - NA VOLTA DO PERFORM, O
009510*        SWITCH DE CANCHA ACHADA JA ESTA ARMADO E O DESVIO PARA
009520*        REJEICAO OU CONFLITO E DECIDIDO AQUI MESMO, SEM O BLOCO
009530*        PRECISAR SABER PARA ONDE VAI DEPOIS.
009540     IF TIPO-TRA-SIMPLE
009550        PERFORM 0300-MONTA-SIMPLE THRU 0340-COMPUTA-CUSTO-SIMPLE
009560        IF NOT WS-ACHOU-CANCHA
009570           GO TO 0710-REJEITA-TRANSACAO
009580        ELSE
009590           GO TO 0500-VERIFICA-CONFLITOS.
009600     IF TIPO-TRA-FIJA
009610        GO TO 0400-MONTA-FIJA.
009620     MOVE 'INVALIDO' TO WS-STATUS-LINHA.
009630     MOVE ZERO TO WS-OCORR-TRAN.
009640     MOVE ZERO TO WS-CUSTO-LINHA-REL.
009650     ADD 1 TO WS-TOTAL-REJEITADAS.
009660     GO TO 0750-IMPRIME-LINHA.
009670
009680*---------------------------------------------------------------*
009690*    RESERVASIMPLE - MONTAGEM DO CANDIDATO UNICO
009700*---------------------------------------------------------------*
009710*    UMA RESERVASIMPLE GERA SEMPRE EXATAMENTE 1 CANDIDATO, NA
009720*    POSICAO FIXA 1 DA TABELA (DIFERENTE DA FIJA, QUE USA
009730*    WS-IX-CAND CRESCENTE EM 0420-TESTA-DIA-SEMANA).
009740 0300-MONTA-SIMPLE.
009750*        POSICAO 1 FIXA - A SIMPLE SEMPRE TEM EXATAMENTE UM
009760*        CANDIDATO, DIFERENTE DA FIJA QUE VAI ACRESCENTANDO EM
009770*        WS-IX-CAND CRESCENTE.
009780     MOVE 1 TO WS-QTD-CAND.
009790     SET WS-IX-CAND TO 1.
009800     MOVE DATA-INICIO-TRA TO WS-CAND-DATA (1).
009810     MOVE HORA-INICIO-TRA TO WS-CAND-HORA (1).
009820     MOVE DURACAO-MIN-TRA TO WS-CAND-DUR  (1).
009830     MOVE ID-CANCHA-TRA   TO WS-CAND-CANCHA (1).
009840*    CONVERTE DATA/HORA DO CANDIDATO UNICO EM MINUTO ABSOLUTO
009850     MOVE DATA-INICIO-TRA TO WS-DATA-CORRENTE-R.
009860     MULTIPLY WS-DC-ANO BY 372 GIVING WS-SERIAL-DATA.
009870     MULTIPLY WS-DC-MES BY 31 GIVING WS-SERIAL-TERMO.
009880     ADD WS-SERIAL-TERMO TO WS-SERIAL-DATA.
009890     ADD WS-DC-DIA TO WS-SERIAL-DATA.
009900     DIVIDE HORA-INICIO-TRA BY 100 GIVING WS-HH REMAINDER WS-MM.
009910     MULTIPLY WS-HH BY 60 GIVING WS-MIN-DO-DIA.
009920     ADD WS-MM TO WS-MIN-DO-DIA.
009930     MULTIPLY WS-SERIAL-DATA BY 1440
009940              GIVING WS-CAND-INICIO-MIN (1).
009950     ADD WS-MIN-DO-DIA TO WS-CAND-INICIO-MIN (1).
009960     ADD DURACAO-MIN-TRA TO WS-CAND-INICIO-MIN (1)
009970              GIVING WS-CAND-FIM-MIN (1).
009980*        CAI DIRETO EM 0330 PELA PROPRIA SEQUENCIA DOS PARAGRAFOS -
009990*        NAO PRECISA DE GO TO, O BLOCO INTEIRO E UM SO PERFORM
010000*        THRU CHAMADO DE 0200-LE-TRANSACAO (OS-0712).
010010*    BUSCA A CANCHA PEDIDA NO ESPELHO EM MEMORIA PARA ACHAR O
010020*    PRECO/HORA A USAR NO CALCULO DE CUSTO.
010030 0330-CALCULA-CUSTO-SIMPLE.
010040*        REINICIA O SWITCH ANTES DE CADA BUSCA - SE NAO FOR
010050*        REINICIADO, UMA TRANSACAO PODERIA HERDAR 'S' DE UMA
010060*        BUSCA ANTERIOR E PULAR A VALIDACAO.
010070     MOVE 'N' TO WS-CANCHA-ACHADA.
010080     SET WS-IX-CAN TO 1.
010090
010100*    BUSCA LINEAR - ATE 300 CANCHAS, NAO JUSTIFICA TABELA
010110*    INDEXADA/BINARIA PARA ESTE VOLUME.
010120*        FIM DA TABELA SEM ACHAR A CANCHA PEDIDA.
010130 0332-BUSCA-CANCHA-SIMPLE.
010140     IF WS-IX-CAN > WS-QTD-CANCHAS
010150        GO TO 0338-CANCHA-NAO-ACHADA-SIMPLE.
010160     IF WS-CAN-ID (WS-IX-CAN) = ID-CANCHA-TRA
010170        MOVE 'S' TO WS-CANCHA-ACHADA
010180        MOVE WS-CAN-PRECO (WS-IX-CAN) TO WS-PRECO-ACHADO
010190        GO TO 0340-COMPUTA-CUSTO-SIMPLE.
010200     SET WS-IX-CAN UP BY 1.
010210     GO TO 0332-BUSCA-CANCHA-SIMPLE.
010220
010230*    CANCHA NAO CADASTRADA - TRANSACAO INVALIDA, REJEITA (O CUSTO
010240*    ZERO SO EXISTE PARA A LINHA DO RELATORIO NAO FICAR EM BRANCO).
010250 0338-CANCHA-NAO-ACHADA-SIMPLE.
010260*        PRECO ZERO NAO SIGNIFICA RESERVA GRATIS - SO EXISTE PARA
010270*        A LINHA DO CUSTO NO RELATORIO NAO SAIR COM LIXO, POIS
010280*        ESTA TRANSACAO VAI SER REJEITADA EM 0340 MESMO ASSIM.
010290     MOVE ZERO TO WS-PRECO-ACHADO.
010300*        CAI DIRETO EM 0340 PELA SEQUENCIA DOS PARAGRAFOS, AINDA
010310*        DENTRO DO MESMO BLOCO PERFORM ... THRU.
010320*    CUSTO = PRECO/HORA * DURACAO EM MINUTOS / 60 - SEM DESCONTO
010330*    (A SIMPLE NUNCA TEM DESCONTO, SO A FIJA).
010340 0340-COMPUTA-CUSTO-SIMPLE.
010350     MULTIPLY WS-PRECO-ACHADO BY WS-CAND-DUR (1)
010360              GIVING WS-CUSTO-TRAN ROUNDED.
010370     DIVIDE WS-CUSTO-TRAN BY 60 GIVING WS-CUSTO-TRAN ROUNDED.
010380     MOVE WS-CUSTO-TRAN TO WS-CAND-CUSTO (1).
010390*        FIM DO BLOCO - O PERFORM ... THRU DE 0200-LE-TRANSACAO
010400*        RETOMA AQUI E DECIDE REJEICAO OU CONFLITO (OS-0712).
010410
010420*---------------------------------------------------------------*
010430*    RESERVAFIJA - GERACAO DE OCORRENCIAS (GERAROCURRENCIAS)
010440*---------------------------------------------------------------*
010450*    SE A TRANSACAO NAO INFORMAR DURACAO, ASSUME 60 MIN (TURNO
010460*    PADRAO DO SETOR). WS-DATA-CORRENTE COMECA EM DATA-INICIO-TRA
010470*    E VAI AVANCAR DIA A DIA EM 0460-AVANCA-DATA.
010480 0400-MONTA-FIJA.
010490*        REGRA DO PADRAO DE 60 MIN: SO ENTRA EM VIGOR SE A
010500*        TRANSACAO VIER COM DURACAO ZERO - SE VIER QUALQUER OUTRO
010510*        VALOR, USA O QUE VIER, MESMO QUE SEJA MENOR QUE 60.
010520     MOVE DURACAO-MIN-TRA TO WS-DURACAO-USAR.
010530     IF DURACAO-MIN-TRA = ZERO
010540        MOVE 0060 TO WS-DURACAO-USAR.
010550     MOVE ANO-INICIO-TRA TO WS-DC-ANO.
010560     MOVE MES-INICIO-TRA TO WS-DC-MES.
010570     MOVE DIA-INICIO-TRA TO WS-DC-DIA.
010580     MOVE ZERO TO WS-QTD-CAND.
010590*        DATA DE INICIO DEPOIS DA DATA FIM - INTERVALO VAZIO,
010600*        NAO HA OCORRENCIA POSSIVEL, REJEITA DIRETO (SEM ENTRAR
010610*        NA VARREDURA DIA A DIA DE 0420/0460).
010620     IF DATA-INICIO-TRA > DATA-FIM-TRA
010630        GO TO 0480-FECHA-GERACAO.
010640     GO TO 0420-TESTA-DIA-SEMANA.
010650
010660*    TESTA SE A DATA CORRENTE (WS-DC-ANO/MES/DIA) CAI NO DIA DA
010670*    SEMANA PEDIDO NA TRANSACAO, PELO CALCULO DE ZELLER.
010680*    CHAMADO UMA VEZ PARA CADA DATA ENTRE DATA-INICIO-TRA E
010690*    DATA-FIM-TRA, VIA O LACO COM 0460-AVANCA-DATA.
010700 0420-TESTA-DIA-SEMANA.
010710     MOVE WS-DC-ANO TO WS-Z-ANO.
010720     MOVE WS-DC-MES TO WS-Z-MES.
010730     MOVE WS-DC-DIA TO WS-Z-DIA.
010740*        JANEIRO E FEVEREIRO CONTAM COMO MESES 13/14 DO ANO
010750*        ANTERIOR NA FORMULA DE ZELLER CLASSICA.
010760     IF WS-Z-MES < 3
010770        ADD 12 TO WS-Z-MES
010780        SUBTRACT 1 FROM WS-Z-ANO.
010790     DIVIDE WS-Z-ANO BY 100 GIVING WS-Z-SECULO
010800              REMAINDER WS-Z-ANO-CURTO.
010810     ADD 1 TO WS-Z-MES GIVING WS-Z-TERMO1.
010820     MULTIPLY WS-Z-TERMO1 BY 13 GIVING WS-Z-TERMO1.
010830     DIVIDE WS-Z-TERMO1 BY 5 GIVING WS-Z-TERMO1.
010840     MOVE WS-Z-DIA TO WS-Z-SOMA.
010850     ADD WS-Z-TERMO1 TO WS-Z-SOMA.
010860     ADD WS-Z-ANO-CURTO TO WS-Z-SOMA.
010870     DIVIDE WS-Z-ANO-CURTO BY 4 GIVING WS-Z-TERMO2.
010880     ADD WS-Z-TERMO2 TO WS-Z-SOMA.
010890     DIVIDE WS-Z-SECULO BY 4 GIVING WS-Z-TERMO2.
010900     ADD WS-Z-TERMO2 TO WS-Z-SOMA.
010910     MULTIPLY WS-Z-SECULO BY 5 GIVING WS-Z-TERMO2.
010920     ADD WS-Z-TERMO2 TO WS-Z-SOMA.
010930     DIVIDE WS-Z-SOMA BY 7 GIVING WS-Z-TERMO2
010940              REMAINDER WS-Z-RESTO.
010950*    WS-Z-RESTO: 0=SABADO 1=DOMINGO 2=SEGUNDA ... 6=SEXTA
010960     ADD 1 TO WS-Z-RESTO GIVING WS-Z-INDICE.
010970     SET WS-IX-DIA TO WS-Z-INDICE.
010980*        SE O NOME DO DIA CALCULADO NAO BATER COM O PEDIDO NA
010990*        TRANSACAO, ESTA DATA NAO GERA OCORRENCIA - SO AVANCA.
011000     IF WS-NOME-DIA (WS-IX-DIA) NOT = DIA-SEMANA-TRA
011010        GO TO 0460-AVANCA-DATA.
011020*    DIA CONFERE - ACRESCENTA MAIS UMA OCORRENCIA CANDIDATA.
011030*    CADA CAMPO DO CANDIDATO E PREENCHIDO AQUI, INCLUSIVE A CANCHA
011040*    (WS-CAND-CANCHA - OS-0701; ANTES DISSO ESTE MOVE NAO EXISTIA
011050*    E A CANDIDATA FICAVA SEM CANCHA DEFINIDA, VER COMENTARIO NA
011060*    TABELA WS-TAB-CANDIDATOS ACIMA).
011070     ADD 1 TO WS-QTD-CAND.
011080     SET WS-IX-CAND TO WS-QTD-CAND.
011090     MOVE WS-DATA-CORRENTE-R TO WS-CAND-DATA (WS-IX-CAND).
011100     MOVE ID-CANCHA-TRA      TO WS-CAND-CANCHA (WS-IX-CAND).    OS-0701
011110     MOVE HORA-INICIO-TRA    TO WS-CAND-HORA (WS-IX-CAND).
011120     MOVE WS-DURACAO-USAR    TO WS-CAND-DUR  (WS-IX-CAND).
011130*        MESMA CONVERSAO PARA MINUTO ABSOLUTO DA SIMPLE, SO QUE
011140*        REPETIDA PARA CADA OCORRENCIA DA FIJA (NAO HA SUB-ROTINA
011150*        COMUM - HABITO DA CASA DE NAO FATORAR PARAGRAFOS PEQUENOS
011160*        CHAMADOS DE VARIOS LUGARES).
011170     MULTIPLY WS-DC-ANO BY 372 GIVING WS-SERIAL-DATA.
011180     MULTIPLY WS-DC-MES BY 31 GIVING WS-SERIAL-TERMO.
011190     ADD WS-SERIAL-TERMO TO WS-SERIAL-DATA.
011200     ADD WS-DC-DIA TO WS-SERIAL-DATA.
011210     DIVIDE HORA-INICIO-TRA BY 100 GIVING WS-HH REMAINDER WS-MM.
011220     MULTIPLY WS-HH BY 60 GIVING WS-MIN-DO-DIA.
011230     ADD WS-MM TO WS-MIN-DO-DIA.
011240     MULTIPLY WS-SERIAL-DATA BY 1440
011250              GIVING WS-CAND-INICIO-MIN (WS-IX-CAND).
011260     ADD WS-MIN-DO-DIA TO WS-CAND-INICIO-MIN (WS-IX-CAND).
011270     ADD WS-DURACAO-USAR TO WS-CAND-INICIO-MIN (WS-IX-CAND)
011280              GIVING WS-CAND-FIM-MIN (WS-IX-CAND).
011290     GO TO 0460-AVANCA-DATA.
011300
011310*    AVANCA A DATA CORRENTE EM UM DIA (COM VIRADA DE MES/ANO E
011320*    TESTE DE ANO BISSEXTO) E REPETE A VARREDURA ATE O FIM.
011330 0460-AVANCA-DATA.
011340*        COMECA PELO NUMERO DE DIAS "NORMAL" DO MES CORRENTE E SO
011350*        AJUSTA PARA 29 SE FOR FEVEREIRO DE UM ANO BISSEXTO.
011360     SET WS-IX-MES TO WS-DC-MES.
011370     MOVE WS-DIAS-NO-MES (WS-IX-MES) TO WS-DIAS-NO-MES-CORR.
011380*        REGRA DO BISSEXTO (REVISTA NA Y2K-018): DIVISIVEL POR 4 E
011390*        (NAO DIVISIVEL POR 100 OU DIVISIVEL POR 400). O ANO 2000
011400*        E O CASO QUE MOTIVOU A REVISAO - DIVISIVEL POR 100 E POR
011410*        400 AO MESMO TEMPO, LOGO E BISSEXTO.
011420     IF WS-DC-MES = 2                                               Y2K018
011430        DIVIDE WS-DC-ANO BY 4 GIVING WS-BISSEXTO-Q
011440                 REMAINDER WS-BISSEXTO-R
011450        IF WS-BISSEXTO-R = ZERO
011460           DIVIDE WS-DC-ANO BY 100 GIVING WS-BISSEXTO-Q
011470                    REMAINDER WS-BISSEXTO-R
011480           IF WS-BISSEXTO-R NOT = ZERO
011490              MOVE 29 TO WS-DIAS-NO-MES-CORR
011500           ELSE
011510              DIVIDE WS-DC-ANO BY 400 GIVING WS-BISSEXTO-Q
011520                       REMAINDER WS-BISSEXTO-R
011530              IF WS-BISSEXTO-R = ZERO
011540                 MOVE 29 TO WS-DIAS-NO-MES-CORR.
011550*        SOMA 1 DIA E, SE PASSOU DO FIM DO MES, VIRA O MES (E O
011560*        ANO, SE PASSOU DE DEZEMBRO).
011570     ADD 1 TO WS-DC-DIA.
011580     IF WS-DC-DIA > WS-DIAS-NO-MES-CORR
011590        MOVE 1 TO WS-DC-DIA
011600        ADD 1 TO WS-DC-MES
011610        IF WS-DC-MES > 12
011620           MOVE 1 TO WS-DC-MES
011630           ADD 1 TO WS-DC-ANO.
011640*        SE A NOVA DATA JA PASSOU DO FIM PEDIDO, A VARREDURA
011650*        ACABOU - SENAO, TESTA O DIA DA SEMANA DE NOVO.
011660     IF WS-DATA-CORRENTE-R > DATA-FIM-TRA
011670        GO TO 0480-FECHA-GERACAO.
011680     GO TO 0420-TESTA-DIA-SEMANA.
011690
011700*    FIM DA VARREDURA - SE NENHUMA OCORRENCIA FOI GERADA (NENHUMA
011710*    DATA DO INTERVALO CAIU NO DIA DA SEMANA PEDIDO, OU O
011720*    INTERVALO ERA VAZIO), A TRANSACAO TODA E REJEITADA AQUI, SEM
011730*    CHEGAR A CALCULAR CUSTO NEM TESTAR CONFLITO.
011740*        SE A VARREDURA NAO GEROU NENHUM CANDIDATO, A FIJA TODA
011750*        E REJEITADA AQUI MESMO.
011760 0480-FECHA-GERACAO.
011770     IF WS-QTD-CAND = ZERO
011780        MOVE 'REJECTED' TO WS-STATUS-LINHA
011790        MOVE ZERO TO WS-OCORR-TRAN
011800        MOVE ZERO TO WS-CUSTO-LINHA-REL
011810        ADD 1 TO WS-TOTAL-REJEITADAS
011820        GO TO 0750-IMPRIME-LINHA.
011830     GO TO 0520-CALCULA-CUSTO-FIJA.
011840
011850*---------------------------------------------------------------*
011860*    CUSTO DA RESERVAFIJA - CALCULO DO DESCONTO E RATEIO
011870*---------------------------------------------------------------*
011880*    MESMA BUSCA DE CANCHA DA SIMPLE (0332-BUSCA-CANCHA-SIMPLE),
011890*    REPETIDA AQUI PORQUE O PROGRAMA NAO FATORA PARAGRAFOS
011900*    PEQUENOS COMPARTILHADOS (HABITO DA CASA).
011910 0520-CALCULA-CUSTO-FIJA.
011920*        MESMA BUSCA DE 0330, REPETIDA (NAO HA PARAGRAFO COMUM
011930*        ENTRE SIMPLE E FIJA PARA A BUSCA DE CANCHA).
011940     MOVE 'N' TO WS-CANCHA-ACHADA.
011950     SET WS-IX-CAN TO 1.
011960     GO TO 0522-BUSCA-CANCHA-FIJA.
011970
011980*        FIM DA TABELA SEM ACHAR A CANCHA PEDIDA.
011990 0522-BUSCA-CANCHA-FIJA.
012000     IF WS-IX-CAN > WS-QTD-CANCHAS
012010        GO TO 0528-CANCHA-NAO-ACHADA-FIJA.
012020     IF WS-CAN-ID (WS-IX-CAN) = ID-CANCHA-TRA
012030        MOVE 'S' TO WS-CANCHA-ACHADA
012040        MOVE WS-CAN-PRECO (WS-IX-CAN) TO WS-PRECO-ACHADO
012050        GO TO 0530-COMPUTA-CUSTO-FIJA.
012060     SET WS-IX-CAN UP BY 1.
012070     GO TO 0522-BUSCA-CANCHA-FIJA.
012080
012090 0528-CANCHA-NAO-ACHADA-FIJA.
012100*        MESMA LOGICA DE 0338 - PRECO ZERO SO PARA NAO DEIXAR O
012110*        RELATORIO COM LIXO, A TRANSACAO VAI SER REJEITADA.
012120     MOVE ZERO TO WS-PRECO-ACHADO.
012130     GO TO 0530-COMPUTA-CUSTO-FIJA.
012140
012150*    CUSTO SEM DESCONTO = PRECO/HORA * DURACAO / 60 (IGUAL A
012160*    SIMPLE). DEPOIS APLICA O FATOR (1 - DESCONTO) E DIVIDE PELO
012170*    NUMERO DE OCORRENCIAS, PARA O CUSTO TOTAL DA FIJA SER
012180*    RATEADO IGUALMENTE ENTRE TODAS ELAS (OS-0402 CORRIGIU ESTE
012190*    RATEIO, QUE ANTES DIVIDIA PELO NUMERO ERRADO DE OCORRENCIAS).
012200 0530-COMPUTA-CUSTO-FIJA.
012210     MULTIPLY WS-PRECO-ACHADO BY WS-DURACAO-USAR
012220              GIVING WS-TOTAL-SEM-DESCONTO ROUNDED.
012230     DIVIDE WS-TOTAL-SEM-DESCONTO BY 60
012240              GIVING WS-TOTAL-SEM-DESCONTO ROUNDED.
012250     SUBTRACT DESCONTO-TRA FROM 1 GIVING WS-FATOR-DESCONTO
012260              ROUNDED.
012270     MULTIPLY WS-TOTAL-SEM-DESCONTO BY WS-FATOR-DESCONTO
012280              GIVING WS-CUSTO-TRAN ROUNDED.
012290     DIVIDE WS-CUSTO-TRAN BY WS-QTD-CAND GIVING WS-CUSTO-TRAN
012300              ROUNDED.
012310     SET WS-IX-CAND TO 1.
012320     GO TO 0535-RATEIA-OCORRENCIA.
012330
012340*    COPIA O CUSTO RATEADO (JA CALCULADO ACIMA, IGUAL PARA TODAS)
012350*    PARA CADA POSICAO DA TABELA DE CANDIDATOS.
012360*        RATEIO IGUALITARIO - TODAS AS OCORRENCIAS DA MESMA FIJA
012370*        RECEBEM EXATAMENTE O MESMO CUSTO (OS-0402).
012380 0535-RATEIA-OCORRENCIA.
012390     IF WS-IX-CAND > WS-QTD-CAND
012400        GO TO 0538-FIM-RATEIO.
012410     MOVE WS-CUSTO-TRAN TO WS-CAND-CUSTO (WS-IX-CAND).
012420     SET WS-IX-CAND UP BY 1.
012430     GO TO 0535-RATEIA-OCORRENCIA.
012440
012450 0538-FIM-RATEIO.
012460*        SO SEGUE PARA O TESTE DE CONFLITO SE A CANCHA PEDIDA
012470*        REALMENTE EXISTIR NO CADASTRO - O CUSTO JA FOI CALCULADO
012480*        (COM PRECO ZERO) MESMO SE A CANCHA NAO FOR ACHADA, MAS A
012490*        TRANSACAO NUNCA CHEGA A SER GRAVADA NESSE CASO.
012500     IF NOT WS-ACHOU-CANCHA
012510        GO TO 0710-REJEITA-TRANSACAO.
012520     GO TO 0500-VERIFICA-CONFLITOS.
012530
012540*---------------------------------------------------------------*
012550*    CONSULTARCONFLICTOS - TESTE DE SOLAPAMENTO (REGRA SOLAPA)
012560*    CONTRA A TABELA DE RESERVAS EXISTENTES NA MESMA CANCHA
012570*---------------------------------------------------------------*
012580*    TESTA CADA CANDIDATO DA TRANSACAO CONTRA TODAS AS RESERVAS
012590*    JA EXISTENTES - SE QUALQUER UM DOS CANDIDATOS BATER COM
012600*    QUALQUER RESERVA EXISTENTE, A TRANSACAO TODA E REJEITADA
012610*    (NAO SO A OCORRENCIA QUE BATEU).
012620 0500-VERIFICA-CONFLITOS.
012630     SET WS-IX-CAND TO 1.
012640     GO TO 0510-PROX-CANDIDATO.
012650
012660 0510-PROX-CANDIDATO.
012670*        TODOS OS CANDIDATOS JA TESTADOS SEM CONFLITO - A
012680*        TRANSACAO PODE SER POSTADA (0540 DECIDE).
012690     IF WS-IX-CAND > WS-QTD-CAND
012700        GO TO 0540-FIM-VERIFICACAO.
012710     SET WS-IX-RSV TO 1.
012720     GO TO 0515-PROX-EXISTENTE.
012730
012740*    PARA O CANDIDATO ATUAL, VARRE TODA A TABELA DE RESERVAS
012750*    EXISTENTES (CARGA INICIAL + O QUE JA FOI POSTADO NESTA MESMA
012760*    RODADA, POR TRANSACOES ANTERIORES).
012770 0515-PROX-EXISTENTE.
012780*        FIM DA TABELA SEM CONFLITO PARA ESTE CANDIDATO - PASSA
012790*        PARA O PROXIMO CANDIDATO (0518), SE HOUVER.
012800     IF WS-IX-RSV > WS-QTD-RESERVAS
012810        GO TO 0518-AVANCA-CANDIDATO.
012820*        CANCHAS DIFERENTES NUNCA CONFLITAM - SO HA CONFLITO
012830*        DENTRO DA MESMA CANCHA.
012840     IF WS-RSV-CANCHA (WS-IX-RSV) NOT = WS-CAND-CANCHA (WS-IX-CAND)
012850        GO TO 0517-PROX-EXISTENTE-SEGUE.
012860*    FAIXAS [INICIO,FIM) DISJUNTAS SOMENTE SE UMA TERMINA NO OU
012870*    ANTES DO INICIO DA OUTRA - LIMITE FINAL E EXCLUSIVO (OS-0528)
012880     IF WS-CAND-FIM-MIN (WS-IX-CAND) > WS-RSV-INICIO-MIN (WS-IX-RSV)
012890        IF WS-RSV-FIM-MIN (WS-IX-RSV) > WS-CAND-INICIO-MIN (WS-IX-CAND)
012900           MOVE 'S' TO WS-CONFLITO-ACHADO
012910           GO TO 0540-FIM-VERIFICACAO.
012920*        CANCHA DIFERENTE, OU CANCHA IGUAL MAS FAIXAS NAO SE
012930*        CRUZAM - NENHUM DOS DOIS E CONFLITO, SEGUE PARA A
012940*        PROXIMA RESERVA EXISTENTE DA TABELA.
012950 0517-PROX-EXISTENTE-SEGUE.
012960     SET WS-IX-RSV UP BY 1.
012970     GO TO 0515-PROX-EXISTENTE.
012980
012990 0518-AVANCA-CANDIDATO.
013000*        PASSA AO PROXIMO CANDIDATO DA TRANSACAO, REINICIANDO A
013010*        VARREDURA DE RESERVAS EXISTENTES DO ZERO PARA ELE.
013020     SET WS-IX-CAND UP BY 1.
013030     GO TO 0510-PROX-CANDIDATO.
013040
013050*    NENHUM CANDIDATO BATEU COM NENHUMA RESERVA EXISTENTE - PODE
013060*    GRAVAR TODO O GRUPO. SE ALGUM BATEU, REJEITA A TRANSACAO
013070*    INTEIRA (POSTAGEM E TUDO-OU-NADA, NUNCA PARCIAL).
013080*        DECISAO FINAL DO TESTE DE CONFLITO - TUDO OU NADA PARA O
013090*        GRUPO INTEIRO, NUNCA GRAVACAO PARCIAL DE UM SUBCONJUNTO
013100*        DE OCORRENCIAS.
013110 0540-FIM-VERIFICACAO.
013120     IF WS-TEM-CONFLITO
013130        GO TO 0710-REJEITA-TRANSACAO.
013140     GO TO 0600-GRAVA-CANDIDATOS.
013150
013160*---------------------------------------------------------------*
013170*    POSTAGEM ATOMICA DO GRUPO - 1A OCORRENCIA DEFINE O GRUPO
013180*    (TODA A TRANSACAO JA PASSOU PELO TESTE DE CONFLITO)
013190*---------------------------------------------------------------*
013200 0600-GRAVA-CANDIDATOS.
013210*        WS-CUSTO-LINHA-REL ZERADO AQUI E ACUMULADO OCORRENCIA A
013220*        OCORRENCIA DENTRO DE 0610-GRAVA-UMA, PARA SOMAR TODAS AS
013230*        OCORRENCIAS DO GRUPO ANTES DE IMPRIMIR O DETALHE.
013240     MOVE ZERO TO WS-ID-GRUPO-NOVO.
013250     MOVE ZERO TO WS-CUSTO-LINHA-REL.
013260     SET WS-IX-CAND TO 1.
013270     GO TO 0610-GRAVA-UMA.
013280
013290*    GRAVA CADA CANDIDATO COMO UM REGISTRO 'Simple' NO MESTRE -
013300*    MESMO PARA AS OCORRENCIAS DE UMA FIJA (SO O ID-GRUPO-FIJA
013310*    AS DIFERENCIA DE UMA RESERVASIMPLE DE VERDADE).
013320 0610-GRAVA-UMA.
013330     IF WS-IX-CAND > WS-QTD-CAND
013340        GO TO 0650-FIM-GRAVACAO.
013350     ADD 1 TO WS-MAIOR-ID-RESERVA.
013360*        A 1A OCORRENCIA GRAVADA DO GRUPO DEFINE O ID DE GRUPO DAS
013370*        DEMAIS (OS-0347) - ANTES DESTA OS, O ID DE GRUPO ERA
013380*        CALCULADO DE OUTRA FORMA E PODIA COLIDIR ENTRE RODADAS.
013390     IF WS-IX-CAND = 1
013400        MOVE WS-MAIOR-ID-RESERVA TO WS-ID-GRUPO-NOVO.
013410     MOVE WS-MAIOR-ID-RESERVA TO ID-RESERVA.
013420     IF TIPO-TRA-FIJA
013430        MOVE WS-ID-GRUPO-NOVO TO ID-GRUPO-FIJA                 OS-0347
013440     ELSE
013450        MOVE ZERO TO ID-GRUPO-FIJA.
013460     MOVE WS-CAND-CANCHA (WS-IX-CAND) TO ID-CANCHA-RES.
013470     MOVE ID-CLIENTE-TRA               TO ID-CLIENTE-RES.
013480     MOVE WS-CAND-DATA (WS-IX-CAND)    TO DATA-INICIO.
013490     MOVE WS-CAND-HORA (WS-IX-CAND)    TO HORA-INICIO.
013500     MOVE WS-CAND-DUR (WS-IX-CAND)     TO DURACAO-MIN.
013510     MOVE 'Simple'                      TO TIPO.
013520     MOVE WS-CAND-CUSTO (WS-IX-CAND)   TO CUSTO-TOTAL.
013530     WRITE REG-RESERVA.
013540*        ATUALIZA O ESPELHO EM MEMORIA COM O REGISTRO RECEM
013550*        GRAVADO - ASSIM, SE A PROXIMA TRANSACAO DA MESMA RODADA
013560*        PEDIR A MESMA CANCHA/HORARIO, O CONFLITO JA E DETECTADO
013570*        SEM PRECISAR RELER O ARQUIVO.
013580     ADD 1 TO WS-QTD-RESERVAS.
013590     SET WS-IX-RSV TO WS-QTD-RESERVAS.
013600     MOVE ID-RESERVA    TO WS-RSV-ID     (WS-IX-RSV).
013610     MOVE ID-CANCHA-RES     TO WS-RSV-CANCHA  (WS-IX-RSV).
013620     MOVE ID-GRUPO-FIJA TO WS-RSV-GRUPO   (WS-IX-RSV).
013630     MOVE WS-CAND-INICIO-MIN (WS-IX-CAND)
013640                             TO WS-RSV-INICIO-MIN (WS-IX-RSV).
013650     MOVE WS-CAND-FIM-MIN (WS-IX-CAND)
013660                             TO WS-RSV-FIM-MIN (WS-IX-RSV).
013670     ADD 1 TO WS-TOTAL-POSTADAS.
013680     ADD WS-CAND-CUSTO (WS-IX-CAND) TO WS-TOTAL-CUSTO.
013690     ADD WS-CAND-CUSTO (WS-IX-CAND) TO WS-CUSTO-LINHA-REL.
013700     SET WS-IX-CAND UP BY 1.
013710     GO TO 0610-GRAVA-UMA.
013720
013730*    TERMINOU DE GRAVAR TODAS AS OCORRENCIAS DO GRUPO - CONTA MAIS
013740*    UM GRUPO NOS TOTAIS SE FOR FIJA (OS-0451) E SEGUE PARA O
013750*    DETALHE DO RELATORIO.
013760 0650-FIM-GRAVACAO.
013770*        SE CHEGOU ATE AQUI, TODAS AS OCORRENCIAS DO GRUPO FORAM
013780*        GRAVADAS SEM CONFLITO - CONTA 1 GRUPO SO SE FOR FIJA,
013790*        POIS UMA SIMPLE NAO E UM GRUPO (OS-0451).
013800     MOVE 'POSTED' TO WS-STATUS-LINHA.
013810     MOVE WS-QTD-CAND TO WS-OCORR-TRAN.
013820     ADD WS-QTD-CAND TO WS-TOTAL-OCORRENCIAS.
013830     IF TIPO-TRA-FIJA
013840        ADD 1 TO WS-TOTAL-GRUPOS.
013850     GO TO 0750-IMPRIME-LINHA.
013860
013870*---------------------------------------------------------------*
013880*    REJEICAO DA TRANSACAO (SIMPLE OU GRUPO FIJA COMPLETO)
013890*---------------------------------------------------------------*
013900*    PONTO UNICO DE REJEICAO POR CANCHA NAO ACHADA OU CONFLITO DE
013910*    HORARIO - NADA E GRAVADO NO MESTRE NESTE CAMINHO.
013920 0710-REJEITA-TRANSACAO.
013930*        ZERA OCORRENCIAS/CUSTO DA LINHA DO RELATORIO - NADA FOI
013940*        GRAVADO, ENTAO O DETALHE TEM QUE SAIR ZERADO TAMBEM.
013950     MOVE 'REJECTED' TO WS-STATUS-LINHA.
013960     MOVE ZERO TO WS-OCORR-TRAN.
013970     MOVE ZERO TO WS-CUSTO-LINHA-REL.
013980     ADD 1 TO WS-TOTAL-REJEITADAS.
013990     GO TO 0750-IMPRIME-LINHA.
014000
014010*---------------------------------------------------------------*
014020*    DETALHE DO RELATORIO RESUMO - UMA LINHA POR TRANSACAO
014030*    (UPSI-0 LIGADO SUPRIME O DETALHE DAS REJEICOES - OS-0672)
014040*---------------------------------------------------------------*
014050*    UPSI-0 E LIGADO NA JCL PELA OPERACAO QUANDO SO INTERESSA VER
014060*    O QUE FOI POSTADO (RODADAS DE MOVIMENTO ALTO, COM MUITAS
014070*    TRANSACOES INVALIDAS/REJEITADAS QUE POLUIRIAM O RELATORIO).
014080 0750-IMPRIME-LINHA.
014090     IF UPSI-0 ON                                                  OS-0672
014100        IF WS-STATUS-LINHA = 'REJECTED' OR 'INVALIDO'
014110           GO TO 0200-LE-TRANSACAO.
014120     MOVE WS-SEQ-TRAN       TO DET-SEQ.
014130     MOVE TIPO-TRA          TO DET-TIPO.
014140     MOVE ID-CANCHA-TRA     TO DET-CANCHA.
014150     MOVE WS-STATUS-LINHA   TO DET-STATUS.
014160     MOVE WS-OCORR-TRAN     TO DET-OCORR.
014170     MOVE WS-CUSTO-LINHA-REL TO DET-CUSTO.
014180     WRITE REG-RELRES FROM DET-REL AFTER ADVANCING 1 LINE.
014190     GO TO 0200-LE-TRANSACAO.
014200
014210*---------------------------------------------------------------*
014220*    TOTAIS FINAIS DA RODADA
014230*---------------------------------------------------------------*
014240*    ULTIMO PARAGRAFO DO PROGRAMA - IMPRIME OS 5 TOTAIS (OS-0451)
014250*    E FECHA TODOS OS ARQUIVOS ABERTOS NA RODADA, NA ORDEM EM QUE
014260*    FORAM ABERTOS.
014270 0800-TOTAIS.
014280*        CINCO LINHAS DE TOTAL, NA ORDEM LIDAS/POSTADAS/
014290*        REJEITADAS/OCORRENCIAS/COSTO (OS-0451) - A ORDEM NAO PODE
014300*        MUDAR SEM AVISAR A OPERACAO, QUE CONFERE O RELATORIO
014310*        NESTA SEQUENCIA HA ANOS.
014320     MOVE WS-TOTAL-LIDAS       TO TOT-LIDAS.
014330     MOVE WS-TOTAL-POSTADAS    TO TOT-POSTADAS.
014340     MOVE WS-TOTAL-REJEITADAS  TO TOT-REJEITADAS.
014350     MOVE WS-TOTAL-OCORRENCIAS TO TOT-OCORRENCIAS.
014360     MOVE WS-TOTAL-CUSTO       TO TOT-CUSTO.
014370     WRITE REG-RELRES FROM TOT-REL1 AFTER ADVANCING 2 LINES.
014380     WRITE REG-RELRES FROM TOT-REL2 AFTER ADVANCING 1 LINE.
014390     WRITE REG-RELRES FROM TOT-REL3 AFTER ADVANCING 1 LINE.
014400     WRITE REG-RELRES FROM TOT-REL4 AFTER ADVANCING 1 LINE.
014410     WRITE REG-RELRES FROM TOT-REL5 AFTER ADVANCING 1 LINE.
014420     CLOSE CANCHAS.
014430     CLOSE CLIENTES.
014440     CLOSE HORARIOS.
014450     CLOSE RESERVAS.
014460     CLOSE TRANSRES.
014470     CLOSE RELRES.
014480*        FECHA NA MESMA ORDEM EM QUE FORAM ABERTOS - HABITO DA
014490*        CASA, NAO HA NECESSIDADE TECNICA DE SEGUIR ESTA ORDEM
014500*        EXATA PARA ARQUIVOS LINE SEQUENTIAL.
014510     STOP RUN.
014520*---------------------------------------------------------------*
014530*    NOTAS DE MANUTENCAO
014540*---------------------------------------------------------------*
014550*    1) A TABELA WS-TAB-RESERVAS (4000 OCORRENCIAS, OS-0588) TEM
014560*       QUE COMPORTAR A CARGA INICIAL MAIS TODAS AS POSTAGENS
014570*       DESTA RODADA. SE TRANSBORDAR, O PROGRAMA NAO TEM TESTE DE
014580*       LIMITE - A OPERACAO PRECISA ACOMPANHAR O CRESCIMENTO DE
014590*       RESERVAS.DAT E AVISAR O SETOR SE CHEGAR PERTO DO LIMITE.
014600*    2) A TABELA WS-TAB-CANDIDATOS (260 OCORRENCIAS) LIMITA UMA
014610*       RESERVAFIJA A NO MAXIMO 260 OCORRENCIAS SEMANAIS - MAIS DE
014620*       5 ANOS DE UMA MESMA FIJA. NENHUMA TRANSACAO REAL CHEGOU
014630*       PERTO DISSO ATE HOJE.
014640*    3) QUEM FOR DAR MANUTENCAO NAS ROTINAS DE MINUTO ABSOLUTO
014650*       (SERIAL DE DATA * 1440 + HH*60+MM) DEVE CONFERIR TAMBEM A
014660*       MESMA CONTA EM GCDISPON.COB E GCCANCEL.COB - OS TRES
014670*       PROGRAMAS REPETEM A FORMULA PORQUE A CASA NAO USA COPY,
014680*       MAS A FORMULA TEM QUE FICAR IGUAL NOS TRES.
014690*    4) ESTE PROGRAMA DEVE RODAR ANTES DE QUALQUER CONSULTA NO
014700*       GCDISPON OU CANCELAMENTO NO GCCANCEL NA MESMA JANELA DE
014710*       BATCH - OS DOIS LEEM RESERVAS.DAT JA POSTADO POR ESTE
014720*       PROGRAMA, NUNCA O CONTRARIO.
014730*    5) SE A RODADA FOR ABORTADA (QUEDA, JCL CANCELADO) DEPOIS DO
014740*       OPEN EXTEND EM 0139-FECHA-RESERVAS-LEITURA MAS ANTES DO
014750*       STOP RUN, RESERVAS.DAT PODE FICAR COM PARTE DAS
014760*       OCORRENCIAS DE UM GRUPO FIJA GRAVADAS E PARTE NAO - NAO
014770*       HA ROLLBACK EM ARQUIVO LINE SEQUENTIAL. A OPERACAO TEM QUE
014780*       CONFERIR O ULTIMO GRUPO NO MESTRE ANTES DE REPROCESSAR A
014790*       TRANSACAO.
014800*    6) O RELATORIO RESUMO (RELRES.DAT) NAO E REGRAVAVEL - CADA
014810*       RODADA GERA O SEU PROPRIO ARQUIVO, A JCL E QUE DECIDE SE
014820*       IMPRIME OU ARQUIVA. ESTE PROGRAMA NUNCA ABRE RELRES.DAT EM
014830*       EXTEND.
014840*    7) A VALIDACAO DE CLIENTE (ID-CLIENTE-TRA CONTRA
014850*       WS-TAB-CLIENTES) FICOU DE FORA DO ESCOPO DA OS-0219
014860*       ORIGINAL E NUNCA FOI PEDIDA DE VOLTA - O CADASTRO E
014870*       CARREGADO EM MEMORIA MAS SO A CANCHA E DE FATO VALIDADA
014880*       ANTES DE GRAVAR.
014890*    8) O SWITCH UPSI-0 (OS-0672) E LIDO DA JCL NO MOMENTO DO
014900*       OPEN - MUDAR O VALOR DO SWITCH NO MEIO DA RODADA (O QUE
014910*       NAO E POSSIVEL EM BATCH NORMAL) NAO TERIA EFEITO, POIS
014920*       0750-IMPRIME-LINHA TESTA UPSI-0 A CADA TRANSACAO.
014930*    9) OS COMENTARIOS DESTE PROGRAMA FORAM REVISADOS EM 2002
014940*       JUNTO COM A CORRECAO DA OS-0701, A PEDIDO DO PROPRIO
014950*       PROGRAMADOR QUE ACHOU O BUG - NAO HOUVE PEDIDO FORMAL DE
014960*       AUDITORIA COMO NO GCDISPON/GCCANCEL (OS-0660), MAS O
014970*       MOTIVO FOI O MESMO: FACILITAR A PROXIMA MANUTENCAO NESTE
014980*       PROGRAMA, QUE E O MAIS ANTIGO E O MAIS COMPLEXO DOS TRES.
014990*   10) QUEM FOR ALTERAR A REGRA DE GERACAO DE OCORRENCIAS
015000*       (0420/0460) DEVE TESTAR COM DATAS ATRAVESSANDO VIRADA DE
015010*       MES, VIRADA DE ANO E O PROPRIO 29/02 DE UM ANO BISSEXTO -
015020*       OS TRES CASOS JA CAUSARAM RETRABALHO NO PASSADO (OS-0528
015030*       E Y2K-018 FORAM AS DUAS OS QUE NASCERAM DE FALHAS NESTA
015040*       AREA).
015050*---------------------------------------------------------------*
